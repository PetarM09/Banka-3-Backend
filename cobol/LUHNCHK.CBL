000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LUHNCHK.
000300 AUTHOR. R-DELACROIX.
000400 INSTALLATION. BANCO DEL NORTE S.A. - DEPTO. SISTEMAS.
000500 DATE-WRITTEN. 06/12/1987.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*--------------------------------------------------------------------
001000* HISTORIAL DE CAMBIOS - LUHNCHK
001100*--------------------------------------------------------------------
001200* 06/12/87  R.DELACROIX   CR-1241  Rutina de digito de control Luhn
001300*                                  para el piloto de emision de
001400*                                  tarjetas de debito.
001500* 03/02/89  R.DELACROIX   CR-1389  Ampliada la prueba de mesa para
001600*                                  prefijos Mastercard y Amex (la
001700*                                  formula no cambia, solo se anadio
001800*                                  el juego de pruebas).
001900* 14/09/91  M.OYELARAN    PR-1991-14  Corregido: el digito mas a la
002000*                                  derecha no se duplicaba cuando el
002100*                                  prefijo venia con ceros a la
002200*                                  izquierda. Se fuerza la vista
002300*                                  numerica antes de indexar.
002400* 21/01/94  J.HARKNESS    CR-1477  Contadores e indices pasados a
002500*                                  COMP para reducir consumo de CPU
002600*                                  en la ventana batch nocturna.
002700* 11/08/98  M.OYELARAN    Y2K-0098  Certificacion Y2K: revisado, esta
002800*                                  rutina no maneja fechas. Sin
002900*                                  cambios de codigo, se deja
003000*                                  constancia para el cierre del
003100*                                  inventario del ano 2000.
003200* 09/02/99  J.HARKNESS    CR-1612  Firma de revision post-Y2K.
003300* 17/05/01  R-DELACROIX   CR-1790  Anadida vista redefinida del
003400*                                  doblado en decenas/unidades para
003500*                                  depuracion del proceso de emision.
003600* 30/07/03  M.OYELARAN    CR-1958  Rutina independizada: pasa a ser
003700*                                  llamada por BANK9 dentro del batch
003800*                                  de emision de tarjetas en vez de
003900*                                  ejecutarse como paso suelto.
004000* 14/11/03  R-DELACROIX   PR-2003-33  Se retira la clase DIGITO-VALIDO
004100*                                  de SPECIAL-NAMES: el prefijo de
004200*                                  entrada ya viene tipado PIC 9(15)
004300*                                  desde BANK9, no hay campo
004400*                                  alfanumerico que probar contra ella
004500*                                  en esta rutina.
004600*--------------------------------------------------------------------
004700*
004800* Calcula el digito de control Luhn sobre los 15 digitos de un
004900* prefijo de tarjeta (prefijo emisor + numero de serie). Se recorre
005000* de derecha a izquierda duplicando las posiciones impares (1a, 3a,
005100* 5a...); si el doblado supera 9 se le resta 9; el digito de control
005200* es (10 - (suma MOD 10)) MOD 10.
005300*
005400 ENVIRONMENT DIVISION.
005500*
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*
005900*    AREA DE TRABAJO DEL PREFIJO, CON VISTA POR DIGITO
006000 01 WS-PREFIJO-TRABAJO.
006100     05 WS-PREFIJO-VISTA          PIC 9(15).
006200     05 FILLER                    PIC X(01).
006300 01 WS-PREFIJO-POR-DIGITO REDEFINES WS-PREFIJO-TRABAJO.
006400     05 WS-DIGITO-PREFIJO         PIC 9(1) OCCURS 15 TIMES.
006500     05 FILLER                    PIC X(01).
006600*
006700*    AREA DE TRABAJO DEL DOBLADO, CON VISTA DECENA/UNIDAD
006800 01 WS-DOBLADO-TRABAJO.
006900     05 WS-DOBLADO-VISTA           PIC 9(2) OCCURS 15 TIMES.
007000     05 FILLER                    PIC X(01).
007100 01 WS-DOBLADO-POR-CIFRA REDEFINES WS-DOBLADO-TRABAJO.
007200     05 WS-DOBLADO-DECENA          PIC 9(1) OCCURS 15 TIMES.
007300     05 WS-DOBLADO-UNIDAD          PIC 9(1) OCCURS 15 TIMES.
007400     05 FILLER                    PIC X(01).
007500*
007600*    AREA DE LA SUMA, CON VISTA DE IMPRESION PARA TRAZA
007700 01 WS-SUMA-AREA.
007800     05 WS-SUMA-COMP               PIC 9(4) COMP.
007900     05 FILLER                    PIC X(01).
008000 01 WS-SUMA-PARA-TRAZA REDEFINES WS-SUMA-AREA.
008100     05 WS-SUMA-VISIBLE            PIC 9(4).
008200     05 FILLER                    PIC X(01).
008300*
008400 77 WS-INDICE                      PIC 9(2) COMP.
008500 77 WS-POSICION-DESDE-DERECHA      PIC 9(2) COMP.
008600 77 WS-CIFRA-DOBLADA               PIC 9(2) COMP.
008700 77 WS-COCIENTE-DESCARTE           PIC 9(4) COMP.
008800 77 WS-RESIDUO-PARIDAD             PIC 9(1) COMP.
008900 77 WS-RESIDUO-MOD10               PIC 9(1) COMP.
009000*
009100*    (PARAMETROS DE CALL: SIN FILLER DE RELLENO, SU TAMANO LO FIJA
009200*    EL PROGRAMA LLAMADOR Y DEBE COINCIDIR EXACTAMENTE)
009300 01 LK-PREFIJO-ENTRADA             PIC 9(15).
009400 01 LK-DIGITO-CONTROL-SALIDA       PIC 9(1).
009500*
009600 PROCEDURE DIVISION USING LK-PREFIJO-ENTRADA
009700                          LK-DIGITO-CONTROL-SALIDA.
009800*
009900 0000-CALCULAR-DIGITO.
010000*    PUNTO DE ENTRADA UNICO DE LA RUTINA
010100     MOVE LK-PREFIJO-ENTRADA TO WS-PREFIJO-VISTA.
010200     MOVE ZERO TO WS-SUMA-COMP.
010300*
010400     PERFORM 0010-SUMAR-CIFRA
010500         VARYING WS-INDICE FROM 1 BY 1
010600         UNTIL WS-INDICE > 15.
010700*
010800     DIVIDE WS-SUMA-COMP BY 10 GIVING WS-COCIENTE-DESCARTE
010900         REMAINDER WS-RESIDUO-MOD10.
011000     COMPUTE LK-DIGITO-CONTROL-SALIDA = 10 - WS-RESIDUO-MOD10.
011100     IF LK-DIGITO-CONTROL-SALIDA = 10
011200         MOVE 0 TO LK-DIGITO-CONTROL-SALIDA
011300     END-IF.
011400*
011500     GOBACK.
011600*
011700 0010-SUMAR-CIFRA.
011800*    WS-INDICE RECORRE EL PREFIJO DE IZQUIERDA (1) A DERECHA (15);
011900*    LA POSICION DESDE LA DERECHA ES LA QUE MARCA SI SE DOBLA.
012000     COMPUTE WS-POSICION-DESDE-DERECHA = 16 - WS-INDICE.
012100     DIVIDE WS-POSICION-DESDE-DERECHA BY 2 GIVING WS-COCIENTE-DESCARTE
012200         REMAINDER WS-RESIDUO-PARIDAD.
012300*
012400     IF WS-RESIDUO-PARIDAD = 1
012500         COMPUTE WS-CIFRA-DOBLADA =
012600             WS-DIGITO-PREFIJO(WS-INDICE) * 2
012700         IF WS-CIFRA-DOBLADA > 9
012800             SUBTRACT 9 FROM WS-CIFRA-DOBLADA
012900         END-IF
013000         ADD WS-CIFRA-DOBLADA TO WS-SUMA-COMP
013100     ELSE
013200         ADD WS-DIGITO-PREFIJO(WS-INDICE) TO WS-SUMA-COMP
013300     END-IF.
