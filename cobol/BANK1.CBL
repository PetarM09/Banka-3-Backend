000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK1.
000300 AUTHOR. M-OYELARAN.
000400 INSTALLATION. BANCO DEL NORTE S.A. - DEPTO. SISTEMAS.
000500 DATE-WRITTEN. 04/04/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*--------------------------------------------------------------------
001000* HISTORIAL DE CAMBIOS - BANK1 (PROGRAMA DE CONTROL DEL BATCH)
001100*--------------------------------------------------------------------
001200* 04/04/88  M.OYELARAN    CR-1250  Programa de control original: menu
001300*                                  del cajero automatico que despacha
001400*                                  a los pasos BANK2..BANK10 segun la
001500*                                  opcion tecleada por el operador.
001600* 11/04/88  M.OYELARAN    CR-1255  Anadida la llamada a BANK9 para la
001700*                                  opcion de emision de tarjetas del
001800*                                  menu (opcion 7).
001900* 14/09/91  M.OYELARAN    PR-1991-14  Fichero unico de excepciones
002000*                                  CARDEXC compartido entre BANK9 y
002100*                                  BANK6; este programa ya no lo abre,
002200*                                  cada paso lo gestiona por su cuenta.
002300* 21/01/94  J.HARKNESS    CR-1477  Contadores e indices a COMP.
002400* 05/05/96  R-DELACROIX   CR-1530  El margen variable de prestamos
002500*                                  deja de ser constante y se lee de
002600*                                  RATE-PARAMS antes de llamar a
002700*                                  BANK10.
002800* 11/08/98  M.OYELARAN    Y2K-0098  Ventana de siglo anadida sobre la
002900*                                  fecha AAMMDD de dos digitos que
003000*                                  entrega ACCEPT FROM DATE: anos 00-49
003100*                                  se consideran 20XX, 50-99 19XX; la
003200*                                  fecha de 4 digitos resultante se
003300*                                  pasa por LINKAGE a BANK9.
003400* 09/02/99  J.HARKNESS    CR-1612  Firma de revision post-Y2K.
003500* 30/07/03  M.OYELARAN    CR-1958  Reescritura completa: este programa
003600*                                  deja de ser el menu interactivo del
003700*                                  cajero y pasa a ser el programa de
003800*                                  control del batch nocturno unico.
003900*                                  Lee RATE-PARAMS, llama en secuencia
004000*                                  a BANK9, BANK6, BANK10, BANK7, BANK2
004100*                                  y BANK4, mantiene la tabla de
004200*                                  cuentas y la tabla de tarjetas
004300*                                  compartidas por LINKAGE entre los
004400*                                  pasos, e imprime el informe de
004500*                                  control.
004600* 15/09/03  R-DELACROIX   CR-1966  Anadido el volcado de la tabla de
004700*                                  tarjetas a CARD-MASTER-OUT tras la
004800*                                  llamada a BANK6 (antes quedaba solo
004900*                                  en memoria hasta el cierre del
005000*                                  programa).
005100* 14/11/03  M.OYELARAN    PR-2003-35  La cabecera del informe de
005200*                                  control pasa a escribirse con
005300*                                  AFTER ADVANCING TOP-OF-FORM: el
005400*                                  C01 de SPECIAL-NAMES estaba
005500*                                  declarado desde la reescritura de
005600*                                  CR-1958 pero nunca se habia usado
005700*                                  en ningun WRITE.
005800*--------------------------------------------------------------------
005900*
006000* Programa de control del batch nocturno unico de la sucursal. Lee el
006100* margen variable de RATE-PARAMS y la fecha de la corrida, precarga en
006200* memoria el maestro de tarjetas vigente, llama en secuencia a los
006300* pasos de emision de tarjetas, cambio de estado, actualizacion de
006400* tasas de prestamos, mantenimiento de permisos, totalizacion de
006500* operaciones de bolsa y volcado de actuarios, vuelca la tabla de
006600* tarjetas resultante a CARD-MASTER-OUT e imprime el informe de
006700* control con los contadores de cada paso.
006800*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT RATE-PARAMS ASSIGN TO "RATEPRMS"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS1-FS-PARAMETROS.
007900*
008000     SELECT CARD-MASTER-IN ASSIGN TO "CARDMSIN"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS1-FS-TARJETAS-IN.
008300*
008400     SELECT CARD-MASTER-OUT ASSIGN TO "CARDMSOT"
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS1-FS-TARJETAS-OUT.
008700*
008800     SELECT CONTROL-REPORT ASSIGN TO "CTLRPT"
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS1-FS-INFORME.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD RATE-PARAMS
009600     LABEL RECORD STANDARD.
009700 01 RATE-PARAMS-REG.
009800     05 RTP-MARGEN-VARIABLE          PIC S9(3)V9(4).
009900     05 FILLER                       PIC X(13).
010000*
010100*    MAESTRO DE TARJETAS VIGENTE, PRECARGADO ANTES DE LLAMAR A BANK9
010200*    (SIN FILLER DE RELLENO: AL IGUAL QUE EN EL MAESTRO DE ACTUARIOS
010300*    DE BANK4, LOS CAMPOS YA OCUPAN 88 BYTES, MAS DE LOS 80 FIJADOS
010400*    EN EL DISENO FUNCIONAL DEL FICHERO DE INTERCAMBIO; SE RESPETA EL
010500*    LAYOUT DE CAMPOS TAL CUAL, SIN RELLENO POSIBLE)
010600 FD CARD-MASTER-IN
010700     LABEL RECORD STANDARD.
010800 01 CARD-MASTER-IN-REG.
010900     05 CMI-CARD-NUMBER              PIC X(16).
011000     05 CMI-CARD-CVV                 PIC X(03).
011100     05 CMI-CARD-TYPE                PIC X(01).
011200     05 CMI-CARD-NAME                PIC X(20).
011300     05 CMI-CARD-ACCT-NUMBER         PIC X(18).
011400     05 CMI-CARD-STATUS              PIC X(01).
011500     05 CMI-CARD-LIMIT               PIC S9(11)V99.
011600     05 CMI-CARD-CREATED             PIC 9(08).
011700     05 CMI-CARD-EXPIRES             PIC 9(08).
011800*
011900 FD CARD-MASTER-OUT
012000     LABEL RECORD STANDARD.
012100 01 CARD-MASTER-OUT-REG.
012200     05 CMO-CARD-NUMBER              PIC X(16).
012300     05 CMO-CARD-CVV                 PIC X(03).
012400     05 CMO-CARD-TYPE                PIC X(01).
012500     05 CMO-CARD-NAME                PIC X(20).
012600     05 CMO-CARD-ACCT-NUMBER         PIC X(18).
012700     05 CMO-CARD-STATUS              PIC X(01).
012800     05 CMO-CARD-LIMIT               PIC S9(11)V99.
012900     05 CMO-CARD-CREATED             PIC 9(08).
013000     05 CMO-CARD-EXPIRES             PIC 9(08).
013100*
013200 FD CONTROL-REPORT
013300     LABEL RECORD STANDARD.
013400 01 CONTROL-REPORT-LINE.
013500     05 CRL-TEXTO                    PIC X(131).
013600     05 FILLER                       PIC X(01).
013700*
013800 WORKING-STORAGE SECTION.
013900*
014000 77 WS1-FS-PARAMETROS                PIC X(02).
014100 77 WS1-FS-TARJETAS-IN               PIC X(02).
014200 77 WS1-FS-TARJETAS-OUT              PIC X(02).
014300 77 WS1-FS-INFORME                   PIC X(02).
014400*
014500 77 WS1-IDX-TARJETAS                 PIC 9(04) COMP VALUE 0.
014600*
014700*    FECHA DEL SISTEMA, RECIBIDA DE ACCEPT FROM DATE EN AAMMDD
014800 01 WS1-FECHA-SISTEMA.
014900     05 WS1-FS-ANO-CORTO              PIC 9(02).
015000     05 WS1-FS-MES                    PIC 9(02).
015100     05 WS1-FS-DIA                    PIC 9(02).
015200     05 FILLER                        PIC X(01).
015300 01 WS1-FECHA-SISTEMA-R REDEFINES WS1-FECHA-SISTEMA.
015400     05 WS1-FS-AAMMDD                 PIC 9(06).
015500     05 FILLER                        PIC X(01).
015600*
015700*    FECHA DE LA CORRIDA YA EXPANDIDA A 4 DIGITOS DE ANO, LA QUE SE
015800*    ENTREGA A BANK9 POR LINKAGE (VER Y2K-0098)
015900 01 WS1-FECHA-EXPANDIDA.
016000     05 WS1-FE-ANO                    PIC 9(04).
016100     05 WS1-FE-MES                    PIC 9(02).
016200     05 WS1-FE-DIA                    PIC 9(02).
016300     05 FILLER                        PIC X(01).
016400 01 WS1-FECHA-EXPANDIDA-NUM REDEFINES WS1-FECHA-EXPANDIDA.
016500     05 WS1-FE-AAAAMMDD               PIC 9(08).
016600     05 FILLER                        PIC X(01).
016700*
016800*    VISTA DEL MARGEN VARIABLE PARA TRAZA EN CONSOLA
016900*    (AL ESTILO DE LA USADA EN LUHNCHK)
017000 01 WS1-MARGEN-TRABAJO.
017100     05 WS1-MARGEN-COMP               PIC S9(3)V9(4).
017200     05 FILLER                        PIC X(01).
017300 01 WS1-MARGEN-PARA-TRAZA REDEFINES WS1-MARGEN-TRABAJO.
017400     05 WS1-MARGEN-VISIBLE            PIC S9(3)V9(4).
017500     05 FILLER                        PIC X(01).
017600*
017700*    AREA DE TRABAJO DE CADA LINEA DEL INFORME DE CONTROL
017800 01 WS1-LINEA-TRABAJO.
017900     05 WS1-LIN-ETIQUETA              PIC X(40).
018000     05 FILLER                        PIC X(02) VALUE SPACES.
018100     05 WS1-LIN-VALOR                 PIC X(20).
018200     05 FILLER                        PIC X(70) VALUE SPACES.
018300*
018400 77 WS1-CONTADOR-A-IMPRIMIR          PIC 9(06) COMP.
018500 77 WS1-IMPORTE-A-IMPRIMIR           PIC S9(15)V99.
018600 77 WS1-EDITADO-CONTADOR             PIC ZZZ,ZZZ,ZZ9.
018700 77 WS1-EDITADO-IMPORTE              PIC Z,ZZZ,ZZZ,ZZ9.99-.
018800*
018900*    FECHA DE CORRIDA Y TABLA DE CUENTAS QUE CARGA Y DEVUELVE BANK9,
019000*    REUTILIZADA POR BANK6 PARA LA VERIFICACION DE TITULARIDAD
019100 01 LK9-FECHA-CORRIDA                PIC 9(08).
019200*
019300 01 LK-TABLA-CUENTAS.
019400     05 LK-CUENTA-ENT OCCURS 2000 TIMES.
019500         10 LK-CTA-NUMERO             PIC X(18).
019600         10 LK-CTA-CLIENTE            PIC 9(10).
019700         10 LK-CTA-TIPO               PIC X(01).
019800         10 LK-CTA-NUM-TARJETAS       PIC 9(03).
019900         10 LK-CTA-ESTADO             PIC X(01).
020000         10 FILLER                    PIC X(01).
020100*
020200 01 LK-TOTAL-CUENTAS                 PIC 9(04) COMP.
020300*
020400 01 LK9-CARD-COUNTS.
020500     05 LK9-CNT-LEIDAS                PIC 9(06) COMP.
020600     05 LK9-CNT-APROBADAS             PIC 9(06) COMP.
020700     05 LK9-CNT-RECHAZADAS            PIC 9(06) COMP.
020800     05 LK9-CNT-EXCEPCIONES           PIC 9(06) COMP.
020900     05 LK9-TOTAL-LIMITES             PIC S9(13)V99.
021000     05 FILLER                        PIC X(02).
021100*
021200*    TABLA DE TARJETAS COMPARTIDA ENTRE BANK9, BANK6 Y ESTE PROGRAMA
021300 01 LK-TABLA-TARJETAS.
021400     05 LK-TARJETA-ENT OCCURS 9999 TIMES.
021500         10 LK-CARD-NUMBER            PIC X(16).
021600         10 LK-CARD-CVV               PIC X(03).
021700         10 LK-CARD-TYPE              PIC X(01).
021800         10 LK-CARD-NAME              PIC X(20).
021900         10 LK-CARD-ACCT-NUMBER       PIC X(18).
022000         10 LK-CARD-STATUS            PIC X(01).
022100         10 LK-CARD-LIMIT             PIC S9(11)V99.
022200         10 LK-CARD-CREATED           PIC 9(08).
022300         10 LK-CARD-EXPIRES           PIC 9(08).
022400         10 FILLER                    PIC X(02).
022500*
022600 01 LK-TOTAL-TARJETAS                PIC 9(04) COMP.
022700*
022800 01 LK6-STATUS-COUNTS.
022900     05 LK6-CNT-LEIDAS                PIC 9(06) COMP.
023000     05 LK6-CNT-APLICADAS             PIC 9(06) COMP.
023100     05 LK6-CNT-EXCEPCIONES           PIC 9(06) COMP.
023200     05 FILLER                        PIC X(02).
023300*
023400 01 LK10-MARGEN-VARIABLE             PIC S9(3)V9(4).
023500*
023600 01 LK10-LOAN-COUNTS.
023700     05 LK10-CNT-LEIDOS               PIC 9(06) COMP.
023800     05 LK10-CNT-ACTUALIZADOS         PIC 9(06) COMP.
023900     05 LK10-CNT-OMITIDOS             PIC 9(06) COMP.
024000     05 FILLER                        PIC X(02).
024100*
024200 01 LK7-PERM-COUNTS.
024300     05 LK7-CNT-LEIDOS                PIC 9(06) COMP.
024400     05 LK7-CNT-ALTAS                 PIC 9(06) COMP.
024500     05 LK7-CNT-BAJAS                 PIC 9(06) COMP.
024600     05 LK7-CNT-EXCEPCIONES           PIC 9(06) COMP.
024700     05 FILLER                        PIC X(02).
024800*
024900 01 LK2-TRADE-COUNTS.
025000     05 LK2-CNT-LEIDAS                PIC 9(06) COMP.
025100     05 LK2-GRAN-TOTAL                PIC S9(15)V99.
025200     05 FILLER                        PIC X(02).
025300*
025400 01 LK4-ACTUARY-COUNT.
025500     05 LK4-CNT-ESCRITOS              PIC 9(06) COMP.
025600     05 FILLER                        PIC X(02).
025700*
025800 PROCEDURE DIVISION.
025900*
026000 0000-INICIO.
026100     PERFORM 0010-LEER-PARAMETROS
026200         THRU 0010-LEER-PARAMETROS-SALIDA.
026300     PERFORM 0020-OBTENER-FECHA-CORRIDA
026400         THRU 0020-OBTENER-FECHA-CORRIDA-SALIDA.
026500     PERFORM 0030-CARGAR-TARJETAS THRU 0030-CARGAR-TARJETAS-SALIDA.
026600*
026700     CALL "BANK9" USING LK9-FECHA-CORRIDA
026800                        LK-TABLA-CUENTAS
026900                        LK-TOTAL-CUENTAS
027000                        LK9-CARD-COUNTS
027100                        LK-TABLA-TARJETAS
027200                        LK-TOTAL-TARJETAS.
027300*
027400     CALL "BANK6" USING LK-TABLA-CUENTAS
027500                        LK-TOTAL-CUENTAS
027600                        LK6-STATUS-COUNTS
027700                        LK-TABLA-TARJETAS
027800                        LK-TOTAL-TARJETAS.
027900*
028000     PERFORM 0040-ESCRIBIR-TARJETAS
028100         THRU 0040-ESCRIBIR-TARJETAS-SALIDA.
028200*
028300     CALL "BANK10" USING LK10-MARGEN-VARIABLE
028400                         LK10-LOAN-COUNTS.
028500*
028600     CALL "BANK7" USING LK7-PERM-COUNTS.
028700     CALL "BANK2" USING LK2-TRADE-COUNTS.
028800     CALL "BANK4" USING LK4-ACTUARY-COUNT.
028900*
029000     PERFORM 0900-IMPRIMIR-INFORME THRU 0900-IMPRIMIR-INFORME-SALIDA.
029100     GOBACK.
029200*
029300 0010-LEER-PARAMETROS.
029400*    RATE-PARAMS TRAE UN UNICO REGISTRO CON EL MARGEN VARIABLE DEL
029500*    DIA; SI EL FICHERO VIENE VACIO O NO ABRE, EL MARGEN QUEDA EN
029600*    CERO Y BANK10 NO ALTERA LA TASA NOMINAL DE NINGUN PRESTAMO.
029700     MOVE ZERO TO RTP-MARGEN-VARIABLE.
029800     OPEN INPUT RATE-PARAMS.
029900     IF WS1-FS-PARAMETROS NOT = "00"
030000         GO TO 0010-LEER-PARAMETROS-SALIDA.
030100     READ RATE-PARAMS NEXT RECORD
030200         AT END MOVE ZERO TO RTP-MARGEN-VARIABLE.
030300     CLOSE RATE-PARAMS.
030400     MOVE RTP-MARGEN-VARIABLE TO LK10-MARGEN-VARIABLE.
030500     MOVE LK10-MARGEN-VARIABLE TO WS1-MARGEN-VISIBLE.
030600*
030700 0010-LEER-PARAMETROS-SALIDA.
030800     EXIT.
030900*
031000 0020-OBTENER-FECHA-CORRIDA.
031100*    VENTANA DE SIGLO SOBRE LOS DOS DIGITOS DE ANO QUE ENTREGA
031200*    ACCEPT FROM DATE: 00-49 SE CONSIDERAN 20XX, 50-99 SE CONSIDERAN
031300*    19XX (VER HISTORIAL Y2K-0098).
031400     ACCEPT WS1-FS-AAMMDD FROM DATE.
031500     IF WS1-FS-ANO-CORTO < 50
031600         COMPUTE WS1-FE-ANO = 2000 + WS1-FS-ANO-CORTO
031700     ELSE
031800         COMPUTE WS1-FE-ANO = 1900 + WS1-FS-ANO-CORTO
031900     END-IF.
032000     MOVE WS1-FS-MES TO WS1-FE-MES.
032100     MOVE WS1-FS-DIA TO WS1-FE-DIA.
032200     MOVE WS1-FE-AAAAMMDD TO LK9-FECHA-CORRIDA.
032300*
032400 0020-OBTENER-FECHA-CORRIDA-SALIDA.
032500     EXIT.
032600*
032700 0030-CARGAR-TARJETAS.
032800*    PRECARGA LA TABLA DE TARJETAS CON EL MAESTRO VIGENTE ANTES DE
032900*    LLAMAR A BANK9, QUE LE ANADIRA LAS TARJETAS EMITIDAS HOY.
033000     MOVE ZERO TO LK-TOTAL-TARJETAS.
033100     OPEN INPUT CARD-MASTER-IN.
033200     IF WS1-FS-TARJETAS-IN NOT = "00"
033300         GO TO 0030-CARGAR-TARJETAS-SALIDA.
033400*
033500 0031-LEER-TARJETA.
033600     READ CARD-MASTER-IN NEXT RECORD
033700         AT END GO TO 0032-CARGAR-TARJETAS-FIN.
033800     ADD 1 TO LK-TOTAL-TARJETAS.
033900     IF LK-TOTAL-TARJETAS > 9999
034000         GO TO 0032-CARGAR-TARJETAS-FIN.
034100     MOVE CMI-CARD-NUMBER
034200         TO LK-CARD-NUMBER(LK-TOTAL-TARJETAS).
034300     MOVE CMI-CARD-CVV TO LK-CARD-CVV(LK-TOTAL-TARJETAS).
034400     MOVE CMI-CARD-TYPE TO LK-CARD-TYPE(LK-TOTAL-TARJETAS).
034500     MOVE CMI-CARD-NAME TO LK-CARD-NAME(LK-TOTAL-TARJETAS).
034600     MOVE CMI-CARD-ACCT-NUMBER
034700         TO LK-CARD-ACCT-NUMBER(LK-TOTAL-TARJETAS).
034800     MOVE CMI-CARD-STATUS TO LK-CARD-STATUS(LK-TOTAL-TARJETAS).
034900     MOVE CMI-CARD-LIMIT TO LK-CARD-LIMIT(LK-TOTAL-TARJETAS).
035000     MOVE CMI-CARD-CREATED TO LK-CARD-CREATED(LK-TOTAL-TARJETAS).
035100     MOVE CMI-CARD-EXPIRES TO LK-CARD-EXPIRES(LK-TOTAL-TARJETAS).
035200     GO TO 0031-LEER-TARJETA.
035300*
035400 0032-CARGAR-TARJETAS-FIN.
035500     CLOSE CARD-MASTER-IN.
035600*
035700 0030-CARGAR-TARJETAS-SALIDA.
035800     EXIT.
035900*
036000 0040-ESCRIBIR-TARJETAS.
036100*    VUELCA LA TABLA DE TARJETAS, YA AMPLIADA POR BANK9 Y ACTUALIZADA
036200*    POR BANK6, A CARD-MASTER-OUT EN UNA SOLA PASADA (VER CR-1966).
036300     MOVE ZERO TO WS1-IDX-TARJETAS.
036400     OPEN OUTPUT CARD-MASTER-OUT.
036500*
036600 0041-ESCRIBIR-UNA-TARJETA.
036700     ADD 1 TO WS1-IDX-TARJETAS.
036800     IF WS1-IDX-TARJETAS > LK-TOTAL-TARJETAS
036900         GO TO 0042-ESCRIBIR-TARJETAS-FIN.
037000     MOVE LK-CARD-NUMBER(WS1-IDX-TARJETAS) TO CMO-CARD-NUMBER.
037100     MOVE LK-CARD-CVV(WS1-IDX-TARJETAS) TO CMO-CARD-CVV.
037200     MOVE LK-CARD-TYPE(WS1-IDX-TARJETAS) TO CMO-CARD-TYPE.
037300     MOVE LK-CARD-NAME(WS1-IDX-TARJETAS) TO CMO-CARD-NAME.
037400     MOVE LK-CARD-ACCT-NUMBER(WS1-IDX-TARJETAS)
037500         TO CMO-CARD-ACCT-NUMBER.
037600     MOVE LK-CARD-STATUS(WS1-IDX-TARJETAS) TO CMO-CARD-STATUS.
037700     MOVE LK-CARD-LIMIT(WS1-IDX-TARJETAS) TO CMO-CARD-LIMIT.
037800     MOVE LK-CARD-CREATED(WS1-IDX-TARJETAS) TO CMO-CARD-CREATED.
037900     MOVE LK-CARD-EXPIRES(WS1-IDX-TARJETAS) TO CMO-CARD-EXPIRES.
038000     WRITE CARD-MASTER-OUT-REG.
038100     GO TO 0041-ESCRIBIR-UNA-TARJETA.
038200*
038300 0042-ESCRIBIR-TARJETAS-FIN.
038400     CLOSE CARD-MASTER-OUT.
038500*
038600 0040-ESCRIBIR-TARJETAS-SALIDA.
038700     EXIT.
038800*
038900 0900-IMPRIMIR-INFORME.
039000     OPEN OUTPUT CONTROL-REPORT.
039100     PERFORM 0910-IMPRIMIR-CABECERA
039200         THRU 0910-IMPRIMIR-CABECERA-SALIDA.
039300     PERFORM 0920-IMPRIMIR-SECCION-TARJETAS
039400         THRU 0920-IMPRIMIR-SECCION-TARJETAS-SALIDA.
039500     PERFORM 0930-IMPRIMIR-SECCION-ESTADO
039600         THRU 0930-IMPRIMIR-SECCION-ESTADO-SALIDA.
039700     PERFORM 0940-IMPRIMIR-SECCION-PRESTAMOS
039800         THRU 0940-IMPRIMIR-SECCION-PRESTAMOS-SALIDA.
039900     PERFORM 0950-IMPRIMIR-SECCION-PERMISOS
040000         THRU 0950-IMPRIMIR-SECCION-PERMISOS-SALIDA.
040100     PERFORM 0960-IMPRIMIR-SECCION-OPERACIONES
040200         THRU 0960-IMPRIMIR-SECCION-OPERACIONES-SALIDA.
040300     PERFORM 0970-IMPRIMIR-SECCION-ACTUARIOS
040400         THRU 0970-IMPRIMIR-SECCION-ACTUARIOS-SALIDA.
040500     PERFORM 0980-IMPRIMIR-PIE THRU 0980-IMPRIMIR-PIE-SALIDA.
040600     CLOSE CONTROL-REPORT.
040700*
040800 0900-IMPRIMIR-INFORME-SALIDA.
040900     EXIT.
041000*
041100 0910-IMPRIMIR-CABECERA.
041200     MOVE SPACES TO WS1-LINEA-TRABAJO.
041300     MOVE "BANCO DEL NORTE S.A. - INFORME DE CONTROL BATCH"
041400         TO WS1-LIN-ETIQUETA.
041500*    LA PRIMERA LINEA DEL INFORME FUERZA SALTO A PRINCIPIO DE FORMA
041600*    (C01/TOP-OF-FORM) EN LA IMPRESORA DE LISTADOS DEL CIERRE, PARA
041700*    QUE EL INFORME NO ARRANQUE A MEDIA PAGINA DE UN LISTADO ANTERIOR.
041800     MOVE WS1-LINEA-TRABAJO TO CONTROL-REPORT-LINE.
041900     WRITE CONTROL-REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
042000*
042100     MOVE SPACES TO WS1-LINEA-TRABAJO.
042200     MOVE "FECHA DE PROCESO (AAAAMMDD)" TO WS1-LIN-ETIQUETA.
042300     MOVE WS1-FE-AAAAMMDD TO WS1-LIN-VALOR.
042400     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
042500*
042600     MOVE SPACES TO WS1-LINEA-TRABAJO.
042700     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
042800*
042900 0910-IMPRIMIR-CABECERA-SALIDA.
043000     EXIT.
043100*
043200*    SECCION DE EMISION DE TARJETAS: LEIDAS, APROBADAS, RECHAZADAS
043300*    Y EXCEPCIONES DEBEN FOOTEAR (VER PR-2003-31 EN BANK9).
043400 0920-IMPRIMIR-SECCION-TARJETAS.
043500     MOVE SPACES TO WS1-LINEA-TRABAJO.
043600     MOVE "EMISION DE TARJETAS (CARD ISSUE)" TO WS1-LIN-ETIQUETA.
043700     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
043800*
043900     MOVE SPACES TO WS1-LINEA-TRABAJO.
044000     MOVE "  SOLICITUDES LEIDAS" TO WS1-LIN-ETIQUETA.
044100     MOVE LK9-CNT-LEIDAS TO WS1-CONTADOR-A-IMPRIMIR.
044200     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
044300         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
044400*
044500     MOVE SPACES TO WS1-LINEA-TRABAJO.
044600     MOVE "  SOLICITUDES APROBADAS" TO WS1-LIN-ETIQUETA.
044700     MOVE LK9-CNT-APROBADAS TO WS1-CONTADOR-A-IMPRIMIR.
044800     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
044900         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
045000*
045100     MOVE SPACES TO WS1-LINEA-TRABAJO.
045200     MOVE "  SOLICITUDES RECHAZADAS" TO WS1-LIN-ETIQUETA.
045300     MOVE LK9-CNT-RECHAZADAS TO WS1-CONTADOR-A-IMPRIMIR.
045400     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
045500         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
045600*
045700     MOVE SPACES TO WS1-LINEA-TRABAJO.
045800     MOVE "  EXCEPCIONES" TO WS1-LIN-ETIQUETA.
045900     MOVE LK9-CNT-EXCEPCIONES TO WS1-CONTADOR-A-IMPRIMIR.
046000     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
046100         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
046200*
046300     MOVE SPACES TO WS1-LINEA-TRABAJO.
046400     MOVE "  TOTAL DE LIMITES EMITIDOS" TO WS1-LIN-ETIQUETA.
046500     MOVE LK9-TOTAL-LIMITES TO WS1-IMPORTE-A-IMPRIMIR.
046600     PERFORM 0992-ESCRIBIR-LINEA-IMPORTE
046700         THRU 0992-ESCRIBIR-LINEA-IMPORTE-SALIDA.
046800*
046900     MOVE SPACES TO WS1-LINEA-TRABAJO.
047000     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
047100*
047200 0920-IMPRIMIR-SECCION-TARJETAS-SALIDA.
047300     EXIT.
047400*
047500*    SECCION DE CAMBIO DE ESTADO: TRANSACCIONES LEIDAS CONTRA
047600*    APLICADAS MAS EXCEPCIONES, TOMADAS DE LK6-STATUS-COUNTS.
047700 0930-IMPRIMIR-SECCION-ESTADO.
047800     MOVE SPACES TO WS1-LINEA-TRABAJO.
047900     MOVE "CAMBIO DE ESTADO DE TARJETA (CARD STATUS)"
048000         TO WS1-LIN-ETIQUETA.
048100     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
048200*
048300     MOVE SPACES TO WS1-LINEA-TRABAJO.
048400     MOVE "  TRANSACCIONES LEIDAS" TO WS1-LIN-ETIQUETA.
048500     MOVE LK6-CNT-LEIDAS TO WS1-CONTADOR-A-IMPRIMIR.
048600     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
048700         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
048800*
048900     MOVE SPACES TO WS1-LINEA-TRABAJO.
049000     MOVE "  TRANSACCIONES APLICADAS" TO WS1-LIN-ETIQUETA.
049100     MOVE LK6-CNT-APLICADAS TO WS1-CONTADOR-A-IMPRIMIR.
049200     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
049300         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
049400*
049500     MOVE SPACES TO WS1-LINEA-TRABAJO.
049600     MOVE "  EXCEPCIONES" TO WS1-LIN-ETIQUETA.
049700     MOVE LK6-CNT-EXCEPCIONES TO WS1-CONTADOR-A-IMPRIMIR.
049800     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
049900         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
050000*
050100     MOVE SPACES TO WS1-LINEA-TRABAJO.
050200     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
050300*
050400 0930-IMPRIMIR-SECCION-ESTADO-SALIDA.
050500     EXIT.
050600*
050700*    SECCION DE ACTUALIZACION DE TASAS: PRESTAMOS LEIDOS CONTRA
050800*    ACTUALIZADOS MAS OMITIDOS, TOMADAS DE LK10-LOAN-COUNTS.
050900 0940-IMPRIMIR-SECCION-PRESTAMOS.
051000     MOVE SPACES TO WS1-LINEA-TRABAJO.
051100     MOVE "ACTUALIZACION DE TASAS (LOAN RATE)" TO WS1-LIN-ETIQUETA.
051200     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
051300*
051400     MOVE SPACES TO WS1-LINEA-TRABAJO.
051500     MOVE "  PRESTAMOS LEIDOS" TO WS1-LIN-ETIQUETA.
051600     MOVE LK10-CNT-LEIDOS TO WS1-CONTADOR-A-IMPRIMIR.
051700     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
051800         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
051900*
052000     MOVE SPACES TO WS1-LINEA-TRABAJO.
052100     MOVE "  PRESTAMOS ACTUALIZADOS" TO WS1-LIN-ETIQUETA.
052200     MOVE LK10-CNT-ACTUALIZADOS TO WS1-CONTADOR-A-IMPRIMIR.
052300     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
052400         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
052500*
052600     MOVE SPACES TO WS1-LINEA-TRABAJO.
052700     MOVE "  PRESTAMOS OMITIDOS" TO WS1-LIN-ETIQUETA.
052800     MOVE LK10-CNT-OMITIDOS TO WS1-CONTADOR-A-IMPRIMIR.
052900     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
053000         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
053100*
053200     MOVE SPACES TO WS1-LINEA-TRABAJO.
053300     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
053400*
053500 0940-IMPRIMIR-SECCION-PRESTAMOS-SALIDA.
053600     EXIT.
053700*
053800*    SECCION DE MANTENIMIENTO DE PERMISOS: ALTAS, BAJAS Y
053900*    EXCEPCIONES, TOMADAS DE LK7-PERM-COUNTS.
054000 0950-IMPRIMIR-SECCION-PERMISOS.
054100     MOVE SPACES TO WS1-LINEA-TRABAJO.
054200     MOVE "MANTENIMIENTO DE PERMISOS (PERMISSIONS)"
054300         TO WS1-LIN-ETIQUETA.
054400     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
054500*
054600     MOVE SPACES TO WS1-LINEA-TRABAJO.
054700     MOVE "  TRANSACCIONES LEIDAS" TO WS1-LIN-ETIQUETA.
054800     MOVE LK7-CNT-LEIDOS TO WS1-CONTADOR-A-IMPRIMIR.
054900     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
055000         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
055100*
055200     MOVE SPACES TO WS1-LINEA-TRABAJO.
055300     MOVE "  PERMISOS ANADIDOS" TO WS1-LIN-ETIQUETA.
055400     MOVE LK7-CNT-ALTAS TO WS1-CONTADOR-A-IMPRIMIR.
055500     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
055600         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
055700*
055800     MOVE SPACES TO WS1-LINEA-TRABAJO.
055900     MOVE "  PERMISOS ELIMINADOS" TO WS1-LIN-ETIQUETA.
056000     MOVE LK7-CNT-BAJAS TO WS1-CONTADOR-A-IMPRIMIR.
056100     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
056200         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
056300*
056400     MOVE SPACES TO WS1-LINEA-TRABAJO.
056500     MOVE "  EXCEPCIONES" TO WS1-LIN-ETIQUETA.
056600     MOVE LK7-CNT-EXCEPCIONES TO WS1-CONTADOR-A-IMPRIMIR.
056700     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
056800         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
056900*
057000     MOVE SPACES TO WS1-LINEA-TRABAJO.
057100     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
057200*
057300 0950-IMPRIMIR-SECCION-PERMISOS-SALIDA.
057400     EXIT.
057500*
057600*    SECCION DE TOTALIZACION DE OPERACIONES DE BOLSA: OPERACIONES
057700*    LEIDAS Y GRAN TOTAL ACUMULADO, TOMADOS DE LK2-TRADE-COUNTS.
057800 0960-IMPRIMIR-SECCION-OPERACIONES.
057900     MOVE SPACES TO WS1-LINEA-TRABAJO.
058000     MOVE "TOTALIZACION DE OPERACIONES (TRADES)"
058100         TO WS1-LIN-ETIQUETA.
058200     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
058300*
058400     MOVE SPACES TO WS1-LINEA-TRABAJO.
058500     MOVE "  OPERACIONES LEIDAS" TO WS1-LIN-ETIQUETA.
058600     MOVE LK2-CNT-LEIDAS TO WS1-CONTADOR-A-IMPRIMIR.
058700     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
058800         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
058900*
059000     MOVE SPACES TO WS1-LINEA-TRABAJO.
059100     MOVE "  GRAN TOTAL DE OPERACIONES" TO WS1-LIN-ETIQUETA.
059200     MOVE LK2-GRAN-TOTAL TO WS1-IMPORTE-A-IMPRIMIR.
059300     PERFORM 0992-ESCRIBIR-LINEA-IMPORTE
059400         THRU 0992-ESCRIBIR-LINEA-IMPORTE-SALIDA.
059500*
059600     MOVE SPACES TO WS1-LINEA-TRABAJO.
059700     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
059800*
059900 0960-IMPRIMIR-SECCION-OPERACIONES-SALIDA.
060000     EXIT.
060100*
060200*    SECCION DE VOLCADO DE ACTUARIOS: SOLO LLEVA EL CONTADOR DE
060300*    REGISTROS ESCRITOS, TOMADO DE LK4-ACTUARY-COUNT.
060400 0970-IMPRIMIR-SECCION-ACTUARIOS.
060500     MOVE SPACES TO WS1-LINEA-TRABAJO.
060600     MOVE "VOLCADO DE ACTUARIOS (ACTUARIES)" TO WS1-LIN-ETIQUETA.
060700     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
060800*
060900     MOVE SPACES TO WS1-LINEA-TRABAJO.
061000     MOVE "  REGISTROS ESCRITOS" TO WS1-LIN-ETIQUETA.
061100     MOVE LK4-CNT-ESCRITOS TO WS1-CONTADOR-A-IMPRIMIR.
061200     PERFORM 0991-ESCRIBIR-LINEA-CONTADOR
061300         THRU 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
061400*
061500     MOVE SPACES TO WS1-LINEA-TRABAJO.
061600     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
061700*
061800 0970-IMPRIMIR-SECCION-ACTUARIOS-SALIDA.
061900     EXIT.
062000*
062100*    ULTIMA LINEA DEL INFORME, SIN CONTADORES.
062200 0980-IMPRIMIR-PIE.
062300     MOVE SPACES TO WS1-LINEA-TRABAJO.
062400     MOVE "END OF REPORT" TO WS1-LIN-ETIQUETA.
062500     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
062600*
062700 0980-IMPRIMIR-PIE-SALIDA.
062800     EXIT.
062900*
063000*    UTILERIA COMUN: VUELCA WS1-LINEA-TRABAJO A LA LINEA DE
063100*    SALIDA TAL CUAL, SIN EDITAR CONTADOR NI IMPORTE.
063200 0990-ESCRIBIR-LINEA.
063300     MOVE WS1-LINEA-TRABAJO TO CONTROL-REPORT-LINE.
063400     WRITE CONTROL-REPORT-LINE.
063500*
063600 0990-ESCRIBIR-LINEA-SALIDA.
063700     EXIT.
063800*
063900*    UTILERIA COMUN: EDITA UN CONTADOR COMP CON ZZZ,ZZZ,ZZ9 ANTES
064000*    DE VOLCAR LA LINEA, PARA LAS SECCIONES DE CONTADORES.
064100 0991-ESCRIBIR-LINEA-CONTADOR.
064200     MOVE WS1-CONTADOR-A-IMPRIMIR TO WS1-EDITADO-CONTADOR.
064300     MOVE SPACES TO WS1-LIN-VALOR.
064400     MOVE WS1-EDITADO-CONTADOR TO WS1-LIN-VALOR.
064500     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
064600*
064700 0991-ESCRIBIR-LINEA-CONTADOR-SALIDA.
064800     EXIT.
064900*
065000*    UTILERIA COMUN: EDITA UN IMPORTE CON SIGNO CON LA MASCARA
065100*    Z,ZZZ,ZZZ,ZZ9.99- ANTES DE VOLCAR LA LINEA.
065200 0992-ESCRIBIR-LINEA-IMPORTE.
065300     MOVE WS1-IMPORTE-A-IMPRIMIR TO WS1-EDITADO-IMPORTE.
065400     MOVE SPACES TO WS1-LIN-VALOR.
065500     MOVE WS1-EDITADO-IMPORTE TO WS1-LIN-VALOR.
065600     PERFORM 0990-ESCRIBIR-LINEA THRU 0990-ESCRIBIR-LINEA-SALIDA.
065700*
065800 0992-ESCRIBIR-LINEA-IMPORTE-SALIDA.
065900     EXIT.
