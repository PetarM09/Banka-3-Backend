000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK4.
000300 AUTHOR. R-DELACROIX.
000400 INSTALLATION. BANCO DEL NORTE S.A. - DEPTO. SISTEMAS.
000500 DATE-WRITTEN. 23/09/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*--------------------------------------------------------------------
001000* HISTORIAL DE CAMBIOS - BANK4 (VOLCADO DE EMPLEADOS A ACTUARIOS)
001100*--------------------------------------------------------------------
001200* 23/09/88  R.DELACROIX   CR-1281  Paso batch que traslada la ficha
001300*                                  de cada empleado de Actuaria al
001400*                                  fichero de actuarios, con la
001500*                                  ganancia inicial siempre en cero.
001600* 14/02/92  J.HARKNESS    PR-1992-03  Se anade el campo de rol del
001700*                                  empleado al registro de actuario,
001800*                                  antes no se copiaba.
001900* 21/01/94  R-DELACROIX   CR-1477  Contador de registros a COMP.
002000* 11/08/98  R-DELACROIX   Y2K-0098  Revisado: este paso no maneja
002100*                                  fechas de calendario; sin cambios
002200*                                  de codigo.
002300* 09/02/99  J.HARKNESS    CR-1612  Firma de revision post-Y2K.
002400* 30/07/03  M.OYELARAN    CR-1958  Paso de programa de menu a
002500*                                  subrutina llamada por BANK1 dentro
002600*                                  del batch nocturno unico.
002700* 14/11/03  R-DELACROIX   PR-2003-37  Se retira la clase
002800*                                  CLASE-ALFABETICA de SPECIAL-NAMES:
002900*                                  el volcado de actuarios copia el
003000*                                  rol y los nombres tal cual vienen
003100*                                  del maestro de empleados, sin
003200*                                  ninguna regla de validacion de
003300*                                  caracteres sobre ellos.
003400*--------------------------------------------------------------------
003500*
003600* Traslada cada ficha de empleado al fichero de actuarios, copiando
003700* identificador, nombre, apellidos y rol, con la ganancia siempre
003800* inicializada a cero para el arranque del ejercicio de calculo
003900* actuarial.
004000*
004100 ENVIRONMENT DIVISION.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT EMPLOYEES-IN ASSIGN TO "EMPLOYIN"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS4-FS-ENTRADA.
004800*
004900     SELECT ACTUARIES-OUT ASSIGN TO "ACTUAROT"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS4-FS-SALIDA.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD EMPLOYEES-IN
005700     LABEL RECORD STANDARD.
005800 01 EMPLOYEE-IN-REG.
005900     05 EMP-ID                       PIC 9(10).
006000     05 EMP-FIRST-NAME               PIC X(20).
006100     05 EMP-LAST-NAME                PIC X(20).
006200     05 EMP-ROLE                     PIC X(12).
006300     05 FILLER                       PIC X(08).
006400*
006500 FD ACTUARIES-OUT
006600     LABEL RECORD STANDARD.
006700 01 ACTUARY-OUT-REG.
006800     05 ACT-ID                       PIC 9(10).
006900     05 ACT-FIRST-NAME               PIC X(20).
007000     05 ACT-LAST-NAME                PIC X(20).
007100     05 ACT-ROLE                     PIC X(12).
007200     05 ACT-PROFIT                   PIC S9(11)V99.
007300*    (SIN FILLER DE RELLENO: LOS CAMPOS OCUPAN LOS 75 BYTES DEL
007400*    REGISTRO DE ACTUARIO, NO HAY HUECO LIBRE QUE RELLENAR)
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 77 WS4-FS-ENTRADA                   PIC X(02).
007900 77 WS4-FS-SALIDA                    PIC X(02).
008000*
008100*    VISTA DEL IDENTIFICADOR DE EMPLEADO PARA TRAZA DE DEPURACION
008200*    (AL ESTILO DE LA USADA EN LUHNCHK)
008300 01 WS4-ID-TRABAJO.
008400     05 WS4-ID-COMP                   PIC 9(10) COMP.
008500     05 FILLER                        PIC X(01).
008600 01 WS4-ID-PARA-TRAZA REDEFINES WS4-ID-TRABAJO.
008700     05 WS4-ID-VISIBLE                PIC 9(10).
008800     05 FILLER                        PIC X(01).
008900*
009000*    VISTA ALFANUMERICA COMPUESTA NOMBRE+APELLIDOS PARA INFORMES
009100*    DE AUDITORIA QUE AUN CONSULTAN EL VOLCADO EN UNA SOLA CADENA
009200 01 WS4-NOMBRE-COMPLETO-TRABAJO.
009300     05 WS4-NOMBRE-COMPLETO-VISTA     PIC X(40).
009400     05 FILLER                        PIC X(01).
009500 01 WS4-NOMBRE-COMPLETO-R REDEFINES WS4-NOMBRE-COMPLETO-TRABAJO.
009600     05 WS4-NC-PRIMER-NOMBRE          PIC X(20).
009700     05 WS4-NC-APELLIDOS              PIC X(20).
009800     05 FILLER                        PIC X(01).
009900*
010000*    VISTA DEL ROL DEL EMPLEADO EN BLOQUES DE CUATRO PARA EL
010100*    INFORME DE CATALOGACION DE ROLES DE RECURSOS HUMANOS
010200 01 WS4-ROL-TRABAJO.
010300     05 WS4-ROL-VISTA                 PIC X(12).
010400     05 FILLER                        PIC X(01).
010500 01 WS4-ROL-POR-BLOQUE REDEFINES WS4-ROL-TRABAJO.
010600     05 WS4-ROL-BLOQUE                PIC X(04) OCCURS 3 TIMES.
010700     05 FILLER                        PIC X(01).
010800*
010900*    GANANCIA INICIAL DEL ACTUARIO, SIEMPRE CERO EN ESTE PASO
011000 77 WS4-GANANCIA-INICIAL               PIC S9(11)V99 VALUE ZERO.
011100*
011200 LINKAGE SECTION.
011300 01 LK4-ACTUARY-COUNT.
011400     05 LK4-CNT-ESCRITOS              PIC 9(06) COMP.
011500     05 FILLER                        PIC X(02).
011600*
011700 PROCEDURE DIVISION USING LK4-ACTUARY-COUNT.
011800*
011900 0000-INICIO.
012000     MOVE ZERO TO LK4-CNT-ESCRITOS.
012100*
012200     OPEN INPUT EMPLOYEES-IN.
012300     OPEN OUTPUT ACTUARIES-OUT.
012400*
012500 0010-LEER-EMPLEADO.
012600     READ EMPLOYEES-IN NEXT RECORD
012700         AT END GO TO 0090-FIN-EMPLEADOS.
012800*
012900     MOVE EMP-ID           TO WS4-ID-VISIBLE.
013000     MOVE EMP-FIRST-NAME   TO WS4-NC-PRIMER-NOMBRE.
013100     MOVE EMP-LAST-NAME    TO WS4-NC-APELLIDOS.
013200*
013300     PERFORM 0020-ESCRIBIR-ACTUARIO
013400         THRU 0020-ESCRIBIR-ACTUARIO-SALIDA.
013500     ADD 1 TO LK4-CNT-ESCRITOS.
013600     GO TO 0010-LEER-EMPLEADO.
013700*
013800 0090-FIN-EMPLEADOS.
013900     CLOSE EMPLOYEES-IN.
014000     CLOSE ACTUARIES-OUT.
014100     GOBACK.
014200*
014300 0020-ESCRIBIR-ACTUARIO.
014400     MOVE EMP-ID          TO ACT-ID.
014500     MOVE EMP-FIRST-NAME  TO ACT-FIRST-NAME.
014600     MOVE EMP-LAST-NAME   TO ACT-LAST-NAME.
014700     MOVE EMP-ROLE        TO ACT-ROLE.
014800     MOVE WS4-GANANCIA-INICIAL TO ACT-PROFIT.
014900     WRITE ACTUARY-OUT-REG.
015000 0020-ESCRIBIR-ACTUARIO-SALIDA.
015100     EXIT.
