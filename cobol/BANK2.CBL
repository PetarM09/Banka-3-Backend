000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK2.
000300 AUTHOR. J-HARKNESS.
000400 INSTALLATION. BANCO DEL NORTE S.A. - DEPTO. SISTEMAS.
000500 DATE-WRITTEN. 09/05/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*--------------------------------------------------------------------
001000* HISTORIAL DE CAMBIOS - BANK2 (TOTALIZACION DE OPERACIONES DE BOLSA)
001100*--------------------------------------------------------------------
001200* 09/05/88  J.HARKNESS    CR-1263  Paso batch que calcula el importe
001300*                                  total de cada operacion de compra
001400*                                  o venta de valores (cantidad por
001500*                                  precio unitario) para el cierre
001600*                                  diario de Tesoreria de Valores.
001700* 30/01/91  M.OYELARAN    PR-1991-05  Acumulador de gran total anadido
001800*                                  al cierre para cuadre con
001900*                                  Contabilidad.
002000* 21/01/94  R-DELACROIX   CR-1477  Contador de registros a COMP.
002100* 11/08/98  J.HARKNESS    Y2K-0098  Revisado: este paso no maneja
002200*                                  fechas de calendario; sin cambios
002300*                                  de codigo.
002400* 09/02/99  J.HARKNESS    CR-1612  Firma de revision post-Y2K.
002500* 30/07/03  M.OYELARAN    CR-1958  Paso de programa de menu a
002600*                                  subrutina llamada por BANK1 dentro
002700*                                  del batch nocturno unico.
002800* 14/11/03  J.HARKNESS    PR-2003-36  Se retira la clase CLASE-CIFRA
002900*                                  de SPECIAL-NAMES: no quedaba ningun
003000*                                  campo alfanumerico en este paso
003100*                                  sobre el que probarla, la cantidad
003200*                                  y el precio ya vienen tipados
003300*                                  numericos desde la FD de entrada.
003400*--------------------------------------------------------------------
003500*
003600* Recorre las operaciones de compra/venta de valores y calcula el
003700* importe total de cada una (cantidad de titulos por precio unitario);
003800* acumula un gran total para el reporte de control del cierre.
003900*
004000 ENVIRONMENT DIVISION.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TRADE-TXNS-IN ASSIGN TO "TRADETIN"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS2-FS-ENTRADA.
004700*
004800     SELECT TRADE-TXNS-OUT ASSIGN TO "TRADETOT"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS2-FS-SALIDA.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD TRADE-TXNS-IN
005600     LABEL RECORD STANDARD.
005700 01 TRADE-TXN-IN-REG.
005800     05 TRI-ORDER-ID                 PIC 9(10).
005900     05 TRI-QUANTITY                 PIC 9(09).
006000     05 TRI-PRICE-PER-UNIT           PIC S9(11)V99.
006100     05 TRI-TOTAL-PRICE              PIC S9(13)V99.
006200     05 FILLER                       PIC X(03).
006300*
006400 FD TRADE-TXNS-OUT
006500     LABEL RECORD STANDARD.
006600 01 TRADE-TXN-OUT-REG.
006700     05 TRO-ORDER-ID                 PIC 9(10).
006800     05 TRO-QUANTITY                 PIC 9(09).
006900     05 TRO-PRICE-PER-UNIT           PIC S9(11)V99.
007000     05 TRO-TOTAL-PRICE              PIC S9(13)V99.
007100     05 FILLER                       PIC X(03).
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 77 WS2-FS-ENTRADA                   PIC X(02).
007600 77 WS2-FS-SALIDA                    PIC X(02).
007700*
007800*    VISTA DEL PRECIO UNITARIO PARA DEPURACION DEL CALCULO
007900*    (AL ESTILO DE LA USADA EN LUHNCHK)
008000 01 WS2-PRECIO-TRABAJO.
008100     05 WS2-PRECIO-COMP               PIC S9(11)V99.
008200     05 FILLER                        PIC X(01).
008300 01 WS2-PRECIO-PARA-TRAZA REDEFINES WS2-PRECIO-TRABAJO.
008400     05 WS2-PRECIO-VISIBLE            PIC S9(11)V99.
008500     05 FILLER                        PIC X(01).
008600*
008700*    VISTA DE LA CANTIDAD OPERADA, DECENA/UNIDAD, PARA TRAZA
008800 01 WS2-CANTIDAD-TRABAJO.
008900     05 WS2-CANTIDAD-VISTA            PIC 9(09).
009000     05 FILLER                        PIC X(01).
009100 01 WS2-CANTIDAD-POR-CIFRA REDEFINES WS2-CANTIDAD-TRABAJO.
009200     05 WS2-CANTIDAD-DIGITO           PIC 9(1) OCCURS 9 TIMES.
009300     05 FILLER                        PIC X(01).
009400*
009500*    VISTA DEL GRAN TOTAL ACUMULADO, CON REDEFINICION ALFANUMERICA
009600*    PARA EL VOLCADO DE CUADRE DE FIN DE CIERRE
009700 01 WS2-GRAN-TOTAL-TRABAJO.
009800     05 WS2-GRAN-TOTAL-VISTA          PIC S9(15)V99.
009900     05 FILLER                        PIC X(01).
010000 01 WS2-GRAN-TOTAL-ALFA REDEFINES WS2-GRAN-TOTAL-TRABAJO.
010100     05 WS2-GRAN-TOTAL-X              PIC X(17).
010200     05 FILLER                        PIC X(01).
010300*
010400 LINKAGE SECTION.
010500 01 LK2-TRADE-COUNTS.
010600     05 LK2-CNT-LEIDAS                PIC 9(06) COMP.
010700     05 LK2-GRAN-TOTAL                PIC S9(15)V99.
010800     05 FILLER                        PIC X(02).
010900*
011000 PROCEDURE DIVISION USING LK2-TRADE-COUNTS.
011100*
011200 0000-INICIO.
011300     MOVE ZERO TO LK2-CNT-LEIDAS.
011400     MOVE ZERO TO LK2-GRAN-TOTAL.
011500*
011600     OPEN INPUT TRADE-TXNS-IN.
011700     OPEN OUTPUT TRADE-TXNS-OUT.
011800*
011900 0010-LEER-OPERACION.
012000     READ TRADE-TXNS-IN NEXT RECORD
012100         AT END GO TO 0090-FIN-OPERACIONES.
012200     ADD 1 TO LK2-CNT-LEIDAS.
012300*
012400     PERFORM 0020-CALCULAR-TOTAL-OPERACION
012500         THRU 0020-CALCULAR-TOTAL-OPERACION-SALIDA.
012600     PERFORM 0030-ACUMULAR-TOTAL THRU 0030-ACUMULAR-TOTAL-SALIDA.
012700     PERFORM 0040-ESCRIBIR-OPERACION
012800         THRU 0040-ESCRIBIR-OPERACION-SALIDA.
012900     GO TO 0010-LEER-OPERACION.
013000*
013100 0090-FIN-OPERACIONES.
013200     CLOSE TRADE-TXNS-IN.
013300     CLOSE TRADE-TXNS-OUT.
013400     GOBACK.
013500*
013600 0020-CALCULAR-TOTAL-OPERACION.
013700*    IMPORTE TOTAL = CANTIDAD DE TITULOS POR PRECIO UNITARIO; AL
013800*    TENER EL PRECIO UNITARIO DOS DECIMALES EXACTOS EL PRODUCTO
013900*    QUEDA EXACTO A DOS DECIMALES, SIN NECESIDAD DE REDONDEO.
014000     COMPUTE TRI-TOTAL-PRICE =
014100         TRI-QUANTITY * TRI-PRICE-PER-UNIT.
014200 0020-CALCULAR-TOTAL-OPERACION-SALIDA.
014300     EXIT.
014400*
014500 0030-ACUMULAR-TOTAL.
014600     ADD TRI-TOTAL-PRICE TO LK2-GRAN-TOTAL.
014700 0030-ACUMULAR-TOTAL-SALIDA.
014800     EXIT.
014900*
015000 0040-ESCRIBIR-OPERACION.
015100     MOVE TRI-ORDER-ID        TO TRO-ORDER-ID.
015200     MOVE TRI-QUANTITY        TO TRO-QUANTITY.
015300     MOVE TRI-PRICE-PER-UNIT  TO TRO-PRICE-PER-UNIT.
015400     MOVE TRI-TOTAL-PRICE     TO TRO-TOTAL-PRICE.
015500     WRITE TRADE-TXN-OUT-REG.
015600 0040-ESCRIBIR-OPERACION-SALIDA.
015700     EXIT.
