000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK6.
000300 AUTHOR. R-DELACROIX.
000400 INSTALLATION. BANCO DEL NORTE S.A. - DEPTO. SISTEMAS.
000500 DATE-WRITTEN. 02/06/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*--------------------------------------------------------------------
001000* HISTORIAL DE CAMBIOS - BANK6 (CAMBIOS DE ESTADO DE TARJETA)
001100*--------------------------------------------------------------------
001200* 02/06/88  R.DELACROIX   CR-1260  Paso batch de bloqueo y baja de
001300*                                  tarjetas contra solicitud del
001400*                                  titular o de la sucursal.
001500* 07/03/90  M.OYELARAN    PR-1990-09  Verificacion de titularidad:
001600*                                  el cliente de la transaccion debe
001700*                                  coincidir con el de la tarjeta.
001800* 14/09/91  M.OYELARAN    PR-1991-14  Excepciones unificadas con las
001900*                                  de BANK9 en un solo fichero CARDEXC
002000*                                  (este paso lo abre en EXTEND).
002100* 21/01/94  J.HARKNESS    CR-1477  Contadores e indices a COMP.
002200* 11/08/98  R-DELACROIX   Y2K-0098  Revisado: este paso no calcula
002300*                                  fechas, solo las traslada desde la
002400*                                  tabla de tarjetas; sin cambios.
002500* 09/02/99  J.HARKNESS    CR-1612  Firma de revision post-Y2K.
002600* 30/07/03  M.OYELARAN    CR-1958  Paso de programa de menu a
002700*                                  subrutina llamada por BANK1; ya no
002800*                                  mantiene maestro de tarjetas propio,
002900*                                  recibe la tabla que cargo y amplio
003000*                                  BANK9 por LINKAGE.
003100* 14/08/03  R-DELACROIX   CR-1961  La verificacion de titularidad
003200*                                  compara ahora contra el cliente
003300*                                  dueno de la cuenta (tabla de
003400*                                  cuentas que tambien carga BANK9),
003500*                                  no contra el numero de cuenta de
003600*                                  la tarjeta.
003700* 14/11/03  R-DELACROIX   PR-2003-32  Se activa la clase CLASE-ESTADO
003800*                                  (declarada en SPECIAL-NAMES desde
003900*                                  el principio, nunca probada) como
004000*                                  filtro de estado valido antes de
004100*                                  aplicar el cambio; una transaccion
004200*                                  con una letra fuera de A/B/D ahora
004300*                                  cae como excepcion BAD-STATUS en
004400*                                  vez de grabarse en la tarjeta.
004500*--------------------------------------------------------------------
004600*
004700* Aplica las transacciones de cambio de estado (bloqueo, desbloqueo,
004800* baja) recibidas del dia contra la tabla de tarjetas del batch,
004900* verifica que el cliente de la transaccion sea el titular de la
005000* cuenta que respalda la tarjeta y deja notificacion de cada cambio
005100* aplicado. Una transaccion con CST-CLIENT-ID a cero viene de un
005200* empleado del banco y no se le exige titularidad.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     CLASS CLASE-ESTADO IS "ABD".
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CARD-STATUS-TXNS ASSIGN TO "CARDSTXN"
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS6-FS-TXN.
006400*
006500     SELECT NOTIFICATIONS ASSIGN TO "NOTIFICS"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS6-FS-NOTIF.
006800*
006900*    FICHERO DE EXCEPCIONES COMPARTIDO CON BANK9 (SE ABRE EN EXTEND
007000*    PORQUE BANK9 YA HA ESCRITO SUS PROPIAS EXCEPCIONES EN EL MISMO
007100*    PASO BATCH)
007200     SELECT EXCEPTIONS ASSIGN TO "CARDEXC"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS6-FS-EXCEP.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD CARD-STATUS-TXNS
008000     LABEL RECORD STANDARD.
008100 01 CARD-STATUS-TXN-REG.
008200     05 CST-CARD-NUMBER              PIC X(16).
008300     05 CST-CLIENT-ID                PIC 9(10).
008400     05 CST-NEW-STATUS               PIC X(01).
008500     05 FILLER                       PIC X(13).
008600*
008700 FD NOTIFICATIONS
008800     LABEL RECORD STANDARD.
008900 01 NOTIFICATION-REG.
009000     05 NOT-CODE                     PIC X(20).
009100     05 NOT-CLIENT-ID                PIC 9(10).
009200     05 NOT-CARD-NUMBER              PIC X(16).
009300     05 FILLER                       PIC X(14).
009400*
009500 FD EXCEPTIONS
009600     LABEL RECORD STANDARD.
009700 01 EXCEPTION-REG.
009800     05 EXC-REASON-CODE              PIC X(20).
009900     05 EXC-SOURCE-PROGRAM           PIC X(08).
010000     05 EXC-SOURCE-KEY               PIC X(18).
010100     05 EXC-REQUEST-ID               PIC 9(08).
010200     05 FILLER                       PIC X(26).
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600 77 WS6-FS-TXN                       PIC X(02).
010700 77 WS6-FS-NOTIF                     PIC X(02).
010800 77 WS6-FS-EXCEP                     PIC X(02).
010900*
011000 77 WS6-TARJETA-IDX                  PIC 9(4) COMP VALUE 0.
011100 77 WS6-TARJETA-ENCONTRADA           PIC 9(4) COMP VALUE 0.
011200 77 WS6-TARJETA-HALLADA              PIC X(01) VALUE "N".
011300 77 WS6-CUENTA-IDX                   PIC 9(4) COMP VALUE 0.
011400 77 WS6-ES-TITULAR                   PIC X(01) VALUE "N".
011500 77 WS6-ESTADO-EFECTIVO              PIC X(01).
011600*
011700*    VISTA ALTERNATIVA DEL NUMERO DE CLIENTE DE LA TRANSACCION,
011800*    USADA AL ESCRIBIR LA CLAVE DE LA EXCEPCION EN ALFANUMERICO
011900 01 WS6-CLIENTE-TRABAJO.
012000     05 WS6-CLIENTE-NUM              PIC 9(10).
012100     05 FILLER                       PIC X(01).
012200 01 WS6-CLIENTE-ALFA REDEFINES WS6-CLIENTE-TRABAJO.
012300     05 WS6-CLIENTE-VISTA            PIC X(10).
012400     05 FILLER                       PIC X(01).
012500*
012600*    VISTA DEL NUMERO DE TARJETA POR DIGITO, PARA FUTURA DEPURACION
012700 01 WS6-TARJETA-TRABAJO.
012800     05 WS6-TARJETA-VISTA            PIC X(16).
012900     05 FILLER                       PIC X(01).
013000 01 WS6-TARJETA-POR-DIGITO REDEFINES WS6-TARJETA-TRABAJO.
013100     05 WS6-TARJETA-DIGITO           PIC X(01) OCCURS 16 TIMES.
013200     05 FILLER                       PIC X(01).
013300*
013400*    AREA DE TRABAJO DEL CODIGO DE NOTIFICACION
013500 01 WS6-MENSAJE-TRABAJO.
013600     05 WS6-MENSAJE-CODIGO           PIC X(20).
013700     05 FILLER                       PIC X(01).
013800*
013900*    CONTADOR DE APLICADAS CON VISTA DE IMPRESION PARA TRAZA,
014000*    AL ESTILO DE LA USADA EN LUHNCHK
014100 01 WS6-CONTADOR-TRABAJO.
014200     05 WS6-CONTADOR-COMP            PIC 9(4) COMP.
014300     05 FILLER                       PIC X(01).
014400 01 WS6-CONTADOR-PARA-TRAZA REDEFINES WS6-CONTADOR-TRABAJO.
014500     05 WS6-CONTADOR-VISIBLE         PIC 9(4).
014600     05 FILLER                       PIC X(01).
014700*
014800 LINKAGE SECTION.
014900*    TABLA DE CUENTAS QUE CARGO BANK9, REUTILIZADA AQUI SOLO PARA
015000*    SABER QUIEN ES EL CLIENTE DUENO DE LA CUENTA DE CADA TARJETA
015100 01 LK-TABLA-CUENTAS.
015200     05 LK-CUENTA-ENT OCCURS 2000 TIMES.
015300         10 LK-CTA-NUMERO             PIC X(18).
015400         10 LK-CTA-CLIENTE            PIC 9(10).
015500         10 LK-CTA-TIPO               PIC X(01).
015600         10 LK-CTA-NUM-TARJETAS       PIC 9(03).
015700         10 LK-CTA-ESTADO             PIC X(01).
015800         10 FILLER                    PIC X(01).
015900*
016000 01 LK-TOTAL-CUENTAS                 PIC 9(04) COMP.
016100*
016200 01 LK6-STATUS-COUNTS.
016300     05 LK6-CNT-LEIDAS                PIC 9(06) COMP.
016400     05 LK6-CNT-APLICADAS             PIC 9(06) COMP.
016500     05 LK6-CNT-EXCEPCIONES           PIC 9(06) COMP.
016600     05 FILLER                        PIC X(02).
016700*
016800 01 LK-TABLA-TARJETAS.
016900     05 LK-TARJETA-ENT OCCURS 9999 TIMES.
017000         10 LK-CARD-NUMBER            PIC X(16).
017100         10 LK-CARD-CVV               PIC X(03).
017200         10 LK-CARD-TYPE              PIC X(01).
017300         10 LK-CARD-NAME              PIC X(20).
017400         10 LK-CARD-ACCT-NUMBER       PIC X(18).
017500         10 LK-CARD-STATUS            PIC X(01).
017600         10 LK-CARD-LIMIT             PIC S9(11)V99.
017700         10 LK-CARD-CREATED           PIC 9(08).
017800         10 LK-CARD-EXPIRES           PIC 9(08).
017900         10 FILLER                    PIC X(02).
018000*
018100 01 LK-TOTAL-TARJETAS                PIC 9(04) COMP.
018200*
018300 PROCEDURE DIVISION USING LK-TABLA-CUENTAS
018400                          LK-TOTAL-CUENTAS
018500                          LK6-STATUS-COUNTS
018600                          LK-TABLA-TARJETAS
018700                          LK-TOTAL-TARJETAS.
018800*
018900*    PARRAFO RECTOR: UN UNICO PASE SOBRE LAS TRANSACCIONES DE CAMBIO
019000*    DE ESTADO DEL DIA, CONTRA LAS TABLAS DE TARJETAS Y CUENTAS QUE
019100*    YA TRAE CARGADAS BANK9 EN ESTE MISMO BATCH.
019200 0000-INICIO.
019300     MOVE ZERO TO LK6-CNT-LEIDAS.
019400     MOVE ZERO TO LK6-CNT-APLICADAS.
019500     MOVE ZERO TO LK6-CNT-EXCEPCIONES.
019600*
019700     PERFORM 0100-PROCESAR-TRANSACCIONES
019800         THRU 0100-PROCESAR-TRANSACCIONES-SALIDA.
019900     GOBACK.
020000*
020100*    CARDEXC SE ABRE EN EXTEND: BANK9 YA ESCRIBIO AHI SUS PROPIAS
020200*    EXCEPCIONES DE EMISION EN ESTE MISMO BATCH NOCTURNO.
020300 0100-PROCESAR-TRANSACCIONES.
020400     OPEN INPUT CARD-STATUS-TXNS.
020500     OPEN OUTPUT NOTIFICATIONS.
020600     OPEN EXTEND EXCEPTIONS.
020700*
020800 0110-LEER-TRANSACCION.
020900     READ CARD-STATUS-TXNS NEXT RECORD
021000         AT END GO TO 0190-FIN-TRANSACCIONES.
021100     ADD 1 TO LK6-CNT-LEIDAS.
021200*
021300     PERFORM 0120-LOCALIZAR-TARJETA THRU 0120-LOCALIZAR-TARJETA-SALIDA.
021400     IF WS6-TARJETA-HALLADA = "N"
021500         ADD 1 TO LK6-CNT-EXCEPCIONES
021600         MOVE "CARD-NOT-FOUND" TO EXC-REASON-CODE
021700         MOVE "BANK6"          TO EXC-SOURCE-PROGRAM
021800         MOVE CST-CARD-NUMBER  TO EXC-SOURCE-KEY
021900         MOVE ZERO             TO EXC-REQUEST-ID
022000         WRITE EXCEPTION-REG
022100         GO TO 0110-LEER-TRANSACCION
022200     END-IF.
022300*
022400     PERFORM 0130-VALIDAR-PROPIEDAD THRU 0130-VALIDAR-PROPIEDAD-SALIDA.
022500     IF WS6-ES-TITULAR = "N"
022600         ADD 1 TO LK6-CNT-EXCEPCIONES
022700         MOVE "NOT-OWNER"      TO EXC-REASON-CODE
022800         MOVE "BANK6"          TO EXC-SOURCE-PROGRAM
022900         MOVE CST-CARD-NUMBER  TO EXC-SOURCE-KEY
023000         MOVE ZERO             TO EXC-REQUEST-ID
023100         WRITE EXCEPTION-REG
023200         GO TO 0110-LEER-TRANSACCION
023300     END-IF.
023400*
023500*    LA TRANSACCION DEBE TRAER UN ESTADO CONOCIDO (A/B/D, VER CLASE
023600*    CLASE-ESTADO); CUALQUIER OTRA LETRA ES UNA TRANSACCION MAL
023700*    FORMADA Y SE RECHAZA ANTES DE TOCAR LA TABLA DE TARJETAS.
023800     IF CST-NEW-STATUS NOT CLASE-ESTADO
023900         ADD 1 TO LK6-CNT-EXCEPCIONES
024000         MOVE "BAD-STATUS"     TO EXC-REASON-CODE
024100         MOVE "BANK6"          TO EXC-SOURCE-PROGRAM
024200         MOVE CST-CARD-NUMBER  TO EXC-SOURCE-KEY
024300         MOVE ZERO             TO EXC-REQUEST-ID
024400         WRITE EXCEPTION-REG
024500         GO TO 0110-LEER-TRANSACCION
024600     END-IF.
024700*
024800     PERFORM 0140-APLICAR-CAMBIO-ESTADO
024900         THRU 0140-APLICAR-CAMBIO-ESTADO-SALIDA.
025000     PERFORM 0150-ESCRIBIR-NOTIFICACION
025100         THRU 0150-ESCRIBIR-NOTIFICACION-SALIDA.
025200     ADD 1 TO LK6-CNT-APLICADAS.
025300     GO TO 0110-LEER-TRANSACCION.
025400*
025500*    FIN DE FICHERO: LK6-CNT-LEIDAS DEBE CUADRAR CON LK6-CNT-APLICADAS
025600*    + LK6-CNT-EXCEPCIONES PARA EL INFORME DE CONTROL DE BANK1.
025700 0190-FIN-TRANSACCIONES.
025800     CLOSE CARD-STATUS-TXNS.
025900     CLOSE NOTIFICATIONS.
026000     CLOSE EXCEPTIONS.
026100*
026200 0100-PROCESAR-TRANSACCIONES-SALIDA.
026300     EXIT.
026400*
026500 0120-LOCALIZAR-TARJETA.
026600*    BUSQUEDA SECUENCIAL EN LA TABLA QUE CARGO Y AMPLIO BANK9;
026700*    INCLUYE TANTO TARJETAS PREEXISTENTES COMO LAS EMITIDAS HOY.
026800     MOVE "N" TO WS6-TARJETA-HALLADA.
026900     MOVE ZERO TO WS6-TARJETA-IDX.
027000*
027100 0121-BUSCAR-TARJETA.
027200     ADD 1 TO WS6-TARJETA-IDX.
027300     IF WS6-TARJETA-IDX > LK-TOTAL-TARJETAS
027400         GO TO 0120-LOCALIZAR-TARJETA-SALIDA.
027500     IF LK-CARD-NUMBER(WS6-TARJETA-IDX) = CST-CARD-NUMBER
027600         MOVE "S" TO WS6-TARJETA-HALLADA
027700         MOVE WS6-TARJETA-IDX TO WS6-TARJETA-ENCONTRADA
027800         GO TO 0120-LOCALIZAR-TARJETA-SALIDA.
027900     GO TO 0121-BUSCAR-TARJETA.
028000*
028100 0120-LOCALIZAR-TARJETA-SALIDA.
028200     EXIT.
028300*
028400 0130-VALIDAR-PROPIEDAD.
028500*    SI EL CLIENTE DE LA TRANSACCION ES CERO, VIENE DE UN EMPLEADO
028600*    DEL BANCO Y NO SE EXIGE TITULARIDAD.
028700     IF CST-CLIENT-ID = ZERO
028800         MOVE "S" TO WS6-ES-TITULAR
028900         GO TO 0130-VALIDAR-PROPIEDAD-SALIDA
029000     END-IF.
029100     MOVE "N" TO WS6-ES-TITULAR.
029200     MOVE ZERO TO WS6-CUENTA-IDX.
029300*
029400 0131-BUSCAR-CUENTA-TARJETA.
029500     ADD 1 TO WS6-CUENTA-IDX.
029600     IF WS6-CUENTA-IDX > LK-TOTAL-CUENTAS
029700         GO TO 0130-VALIDAR-PROPIEDAD-SALIDA.
029800     IF LK-CTA-NUMERO(WS6-CUENTA-IDX)
029900             = LK-CARD-ACCT-NUMBER(WS6-TARJETA-ENCONTRADA)
030000         IF LK-CTA-CLIENTE(WS6-CUENTA-IDX) = CST-CLIENT-ID
030100             MOVE "S" TO WS6-ES-TITULAR
030200         END-IF
030300         GO TO 0130-VALIDAR-PROPIEDAD-SALIDA.
030400     GO TO 0131-BUSCAR-CUENTA-TARJETA.
030500*
030600 0130-VALIDAR-PROPIEDAD-SALIDA.
030700     EXIT.
030800*
030900 0140-APLICAR-CAMBIO-ESTADO.
031000*    UN CAMBIO PEDIDO POR EL CLIENTE SIEMPRE BLOQUEA LA TARJETA,
031100*    SEA CUAL SEA EL ESTADO SOLICITADO; SOLO EL EMPLEADO PUEDE
031200*    FIJAR CUALQUIER ESTADO VALIDO.
031300     IF CST-CLIENT-ID = ZERO
031400         MOVE CST-NEW-STATUS TO WS6-ESTADO-EFECTIVO
031500     ELSE
031600         MOVE "B" TO WS6-ESTADO-EFECTIVO
031700     END-IF.
031800     MOVE WS6-ESTADO-EFECTIVO
031900         TO LK-CARD-STATUS(WS6-TARJETA-ENCONTRADA).
032000*
032100 0140-APLICAR-CAMBIO-ESTADO-SALIDA.
032200     EXIT.
032300*
032400*    EL CODIGO DE NOTIFICACION DISTINGUE SI EL BLOQUEO LO PIDIO EL
032500*    TITULAR (SIEMPRE "CARD_BLOCKED") O SI FUE UN EMPLEADO FIJANDO
032600*    UN ESTADO CONCRETO (A/B/D) DESDE LA SUCURSAL.
032700 0150-ESCRIBIR-NOTIFICACION.
032800     IF CST-CLIENT-ID NOT = ZERO
032900         MOVE "CARD_BLOCKED" TO WS6-MENSAJE-TRABAJO
033000     ELSE
033100         IF WS6-ESTADO-EFECTIVO = "B"
033200             MOVE "STATUS-BLOCKED" TO WS6-MENSAJE-TRABAJO
033300         ELSE
033400             IF WS6-ESTADO-EFECTIVO = "D"
033500                 MOVE "STATUS-DEACTIVATED" TO WS6-MENSAJE-TRABAJO
033600             ELSE
033700                 MOVE "STATUS-ACTIVE" TO WS6-MENSAJE-TRABAJO
033800             END-IF
033900         END-IF
034000     END-IF.
034100     MOVE WS6-MENSAJE-TRABAJO TO NOT-CODE.
034200     MOVE CST-CLIENT-ID       TO NOT-CLIENT-ID.
034300     MOVE CST-CARD-NUMBER     TO NOT-CARD-NUMBER.
034400     WRITE NOTIFICATION-REG.
034500*
034600 0150-ESCRIBIR-NOTIFICACION-SALIDA.
034700     EXIT.
