000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK10.
000300 AUTHOR. J-HARKNESS.
000400 INSTALLATION. BANCO DEL NORTE S.A. - DEPTO. SISTEMAS.
000500 DATE-WRITTEN. 20/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*--------------------------------------------------------------------
001000* HISTORIAL DE CAMBIOS - BANK10 (ACTUALIZACION DE TASAS VARIABLES)
001100*--------------------------------------------------------------------
001200* 20/03/89  J.HARKNESS    CR-1310  Paso batch nocturno que recalcula
001300*                                  la tasa efectiva de los prestamos
001400*                                  de tasa variable aprobados.
001500* 18/10/90  M.OYELARAN    PR-1990-27  Tabla de tramos de monto
001600*                                  ampliada de 4 a 7 escalones.
001700* 21/01/94  J.HARKNESS    CR-1477  Contadores e indices a COMP.
001800* 05/05/96  R-DELACROIX   CR-1530  El margen variable deja de ser
001900*                                  una constante de programa y pasa
002000*                                  a leerse del primer (y unico)
002100*                                  registro del fichero RATE-PARAMS,
002200*                                  a peticion de Tesoreria.
002300* 11/08/98  J.HARKNESS    Y2K-0098  Revisado: este paso no maneja
002400*                                  fechas de calendario, solo tasas;
002500*                                  sin cambios de codigo.
002600* 09/02/99  J.HARKNESS    CR-1612  Firma de revision post-Y2K.
002700* 30/07/03  M.OYELARAN    CR-1958  Paso de programa de menu a
002800*                                  subrutina llamada por BANK1 dentro
002900*                                  del batch nocturno unico.
003000* 14/11/03  J.HARKNESS    PR-2003-38  Se retira la clase
003100*                                  CLASE-ESTADO-PRESTAMO de
003200*                                  SPECIAL-NAMES: la elegibilidad ya
003300*                                  exige LIN-LOAN-STATUS = "A" a secas,
003400*                                  cualquier otro estado valido (P/R/D)
003500*                                  u otro caracter cae igual al camino
003600*                                  de "no elegible", probar contra la
003700*                                  clase no cambiaba el resultado.
003800*--------------------------------------------------------------------
003900*
004000* Recorre el maestro de prestamos; los aprobados de tasa variable
004100* reciben tasa nominal segun el tramo de monto principal y tasa
004200* efectiva igual a la nominal mas el margen variable del dia; los
004300* demas prestamos se reescriben tal cual, sin tocar sus tasas.
004400*
004500 ENVIRONMENT DIVISION.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT LOAN-MASTER-IN ASSIGN TO "LOANMSIN"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS10-FS-ENTRADA.
005200*
005300     SELECT LOAN-MASTER-OUT ASSIGN TO "LOANMSOT"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS10-FS-SALIDA.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD LOAN-MASTER-IN
006100     LABEL RECORD STANDARD.
006200 01 LOAN-MASTER-IN-REG.
006300     05 LIN-LOAN-ID                  PIC 9(10).
006400     05 LIN-LOAN-TYPE                PIC X(01).
006500     05 LIN-LOAN-STATUS              PIC X(01).
006600     05 LIN-LOAN-RATE-TYPE           PIC X(01).
006700     05 LIN-LOAN-AMOUNT              PIC S9(13)V99.
006800     05 LIN-LOAN-NOMINAL-RATE        PIC S9(3)V9(4).
006900     05 LIN-LOAN-EFFECTIVE-RATE      PIC S9(3)V9(4).
007000     05 LIN-LOAN-MONTHS              PIC 9(03).
007100     05 FILLER                       PIC X(35).
007200*
007300 FD LOAN-MASTER-OUT
007400     LABEL RECORD STANDARD.
007500 01 LOAN-MASTER-OUT-REG.
007600     05 LOT-LOAN-ID                  PIC 9(10).
007700     05 LOT-LOAN-TYPE                PIC X(01).
007800     05 LOT-LOAN-STATUS              PIC X(01).
007900     05 LOT-LOAN-RATE-TYPE           PIC X(01).
008000     05 LOT-LOAN-AMOUNT              PIC S9(13)V99.
008100     05 LOT-LOAN-NOMINAL-RATE        PIC S9(3)V9(4).
008200     05 LOT-LOAN-EFFECTIVE-RATE      PIC S9(3)V9(4).
008300     05 LOT-LOAN-MONTHS              PIC 9(03).
008400     05 FILLER                       PIC X(35).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 77 WS10-FS-ENTRADA                  PIC X(02).
008900 77 WS10-FS-SALIDA                   PIC X(02).
009000*
009100 77 WS10-ES-ELEGIBLE                 PIC X(01).
009200 77 WS10-TRAMO-IDX                   PIC 9(2) COMP VALUE 0.
009300*
009400*    TABLA DE TRAMOS DE MONTO Y TASA NOMINAL BASE
009500 01 WS10-TABLA-TRAMOS.
009600     05 FILLER              PIC X(19) VALUE "0000050000000062500".
009700     05 FILLER              PIC X(19) VALUE "0000100000000060000".
009800     05 FILLER              PIC X(19) VALUE "0000200000000057500".
009900     05 FILLER              PIC X(19) VALUE "0000500000000055000".
010000     05 FILLER              PIC X(19) VALUE "0001000000000052500".
010100     05 FILLER              PIC X(19) VALUE "0002000000000050000".
010200     05 FILLER              PIC X(19) VALUE "9999999999900047500".
010300 01 WS10-TRAMOS-R REDEFINES WS10-TABLA-TRAMOS.
010400     05 WS10-TRAMO-ENT OCCURS 7 TIMES.
010500         10 WS10-TRAMO-TOPE          PIC 9(11)V99.
010600         10 WS10-TRAMO-TASA          PIC 9(2)V9(4).
010700*
010800*    VISTA DEL MONTO DEL PRESTAMO PARA COMPARAR CONTRA LOS TRAMOS
010900*    (SE ASUME IMPORTE PRINCIPAL NO NEGATIVO)
011000 01 WS10-MONTO-TRABAJO.
011100     05 WS10-MONTO-SIN-SIGNO          PIC 9(13)V99.
011200     05 FILLER                       PIC X(01).
011300 01 WS10-MONTO-R REDEFINES WS10-MONTO-TRABAJO.
011400     05 WS10-MONTO-VISTA             PIC X(15).
011500     05 FILLER                       PIC X(01).
011600*
011700*    VISTA ALFANUMERICA DEL PRESTAMO PARA TRAZA EN CONSOLA
011800*    (AL ESTILO DE LA USADA EN LUHNCHK)
011900 01 WS10-ID-TRABAJO.
012000     05 WS10-ID-NUMERICO              PIC 9(10) COMP.
012100     05 FILLER                        PIC X(01).
012200 01 WS10-ID-PARA-TRAZA REDEFINES WS10-ID-TRABAJO.
012300     05 WS10-ID-VISIBLE               PIC 9(10).
012400     05 FILLER                        PIC X(01).
012500*
012600 LINKAGE SECTION.
012700 01 LK10-MARGEN-VARIABLE             PIC S9(3)V9(4).
012800*
012900 01 LK10-LOAN-COUNTS.
013000     05 LK10-CNT-LEIDOS               PIC 9(06) COMP.
013100     05 LK10-CNT-ACTUALIZADOS         PIC 9(06) COMP.
013200     05 LK10-CNT-OMITIDOS             PIC 9(06) COMP.
013300     05 FILLER                        PIC X(02).
013400*
013500 PROCEDURE DIVISION USING LK10-MARGEN-VARIABLE
013600                          LK10-LOAN-COUNTS.
013700*
013800 0000-INICIO.
013900     MOVE ZERO TO LK10-CNT-LEIDOS.
014000     MOVE ZERO TO LK10-CNT-ACTUALIZADOS.
014100     MOVE ZERO TO LK10-CNT-OMITIDOS.
014200*
014300     OPEN INPUT LOAN-MASTER-IN.
014400     OPEN OUTPUT LOAN-MASTER-OUT.
014500*
014600 0010-LEER-PRESTAMO.
014700     READ LOAN-MASTER-IN NEXT RECORD
014800         AT END GO TO 0090-FIN-PRESTAMOS.
014900     ADD 1 TO LK10-CNT-LEIDOS.
015000*
015100     MOVE "N" TO WS10-ES-ELEGIBLE.
015200     IF LIN-LOAN-STATUS = "A" AND LIN-LOAN-RATE-TYPE = "V"
015300         MOVE "S" TO WS10-ES-ELEGIBLE.
015400*
015500     IF WS10-ES-ELEGIBLE = "S"
015600         PERFORM 0020-CALCULAR-TASA-BASE
015700             THRU 0020-CALCULAR-TASA-BASE-SALIDA
015800         PERFORM 0030-CALCULAR-TASA-EFECTIVA
015900             THRU 0030-CALCULAR-TASA-EFECTIVA-SALIDA
016000         ADD 1 TO LK10-CNT-ACTUALIZADOS
016100     ELSE
016200         ADD 1 TO LK10-CNT-OMITIDOS
016300     END-IF.
016400*
016500     PERFORM 0040-ESCRIBIR-PRESTAMO THRU 0040-ESCRIBIR-PRESTAMO-SALIDA.
016600     GO TO 0010-LEER-PRESTAMO.
016700*
016800 0090-FIN-PRESTAMOS.
016900     CLOSE LOAN-MASTER-IN.
017000     CLOSE LOAN-MASTER-OUT.
017100     GOBACK.
017200*
017300 0020-CALCULAR-TASA-BASE.
017400*    BUSQUEDA SECUENCIAL EN LA TABLA DE TRAMOS (7 ESCALONES, DE
017500*    MENOR A MAYOR MONTO TOPE); EL ULTIMO TRAMO CUBRE "EN ADELANTE".
017600     MOVE LIN-LOAN-AMOUNT TO WS10-MONTO-SIN-SIGNO.
017700     MOVE ZERO TO WS10-TRAMO-IDX.
017800*
017900 0021-BUSCAR-TRAMO.
018000     ADD 1 TO WS10-TRAMO-IDX.
018100     IF WS10-MONTO-SIN-SIGNO <= WS10-TRAMO-TOPE(WS10-TRAMO-IDX)
018200             OR WS10-TRAMO-IDX = 7
018300         MOVE WS10-TRAMO-TASA(WS10-TRAMO-IDX)
018400             TO LIN-LOAN-NOMINAL-RATE
018500         GO TO 0020-CALCULAR-TASA-BASE-SALIDA.
018600     GO TO 0021-BUSCAR-TRAMO.
018700*
018800 0020-CALCULAR-TASA-BASE-SALIDA.
018900     EXIT.
019000*
019100 0030-CALCULAR-TASA-EFECTIVA.
019200     COMPUTE LIN-LOAN-EFFECTIVE-RATE =
019300         LIN-LOAN-NOMINAL-RATE + LK10-MARGEN-VARIABLE.
019400*
019500 0030-CALCULAR-TASA-EFECTIVA-SALIDA.
019600     EXIT.
019700*
019800 0040-ESCRIBIR-PRESTAMO.
019900     MOVE LIN-LOAN-ID             TO LOT-LOAN-ID.
020000     MOVE LIN-LOAN-TYPE           TO LOT-LOAN-TYPE.
020100     MOVE LIN-LOAN-STATUS         TO LOT-LOAN-STATUS.
020200     MOVE LIN-LOAN-RATE-TYPE      TO LOT-LOAN-RATE-TYPE.
020300     MOVE LIN-LOAN-AMOUNT         TO LOT-LOAN-AMOUNT.
020400     MOVE LIN-LOAN-NOMINAL-RATE   TO LOT-LOAN-NOMINAL-RATE.
020500     MOVE LIN-LOAN-EFFECTIVE-RATE TO LOT-LOAN-EFFECTIVE-RATE.
020600     MOVE LIN-LOAN-MONTHS         TO LOT-LOAN-MONTHS.
020700     WRITE LOAN-MASTER-OUT-REG.
020800*
020900 0040-ESCRIBIR-PRESTAMO-SALIDA.
021000     EXIT.
