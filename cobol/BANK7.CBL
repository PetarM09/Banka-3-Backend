000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK7.
000300 AUTHOR. M-OYELARAN.
000400 INSTALLATION. BANCO DEL NORTE S.A. - DEPTO. SISTEMAS.
000500 DATE-WRITTEN. 14/07/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*--------------------------------------------------------------------
001000* HISTORIAL DE CAMBIOS - BANK7 (MANTENIMIENTO DE PERMISOS DE USUARIO)
001100*--------------------------------------------------------------------
001200* 14/07/88  M.OYELARAN    CR-1270  Paso batch que aplica altas y
001300*                                  bajas de permisos sobre el maestro
001400*                                  de permisos de empleados.
001500* 02/12/89  R.DELACROIX   PR-1989-31  Anadida la tabla de usuarios y
001600*                                  de permisos conocidos, construida
001700*                                  en la misma pasada de carga del
001800*                                  maestro, para validar altas sobre
001900*                                  usuarios o permisos inexistentes.
002000* 21/01/94  J.HARKNESS    CR-1477  Contadores e indices a COMP.
002100* 19/06/97  M.OYELARAN    PR-1997-09  El maestro de salida se
002200*                                  reescribe siempre ordenado por
002300*                                  usuario y permiso, a peticion de
002400*                                  Auditoria (antes quedaba en el
002500*                                  orden de insercion de las altas).
002600* 11/08/98  M.OYELARAN    Y2K-0098  Revisado: este paso no maneja
002700*                                  fechas de calendario; sin cambios
002800*                                  de codigo.
002900* 09/02/99  J.HARKNESS    CR-1612  Firma de revision post-Y2K.
003000* 30/07/03  R-DELACROIX   CR-1958  Paso de programa de menu a
003100*                                  subrutina llamada por BANK1 dentro
003200*                                  del batch nocturno unico.
003300* 14/11/03  M.OYELARAN    PR-2003-34  Se activa la clase
003400*                                  CLASE-ACCION-PERMISO (declarada
003500*                                  desde el principio, nunca probada):
003600*                                  una transaccion cuya accion no sea
003700*                                  A ni R cae ahora como excepcion en
003800*                                  vez de tratarse como baja por
003900*                                  defecto.
004000*--------------------------------------------------------------------
004100*
004200* Carga el maestro de permisos en tabla; por cada transaccion de alta
004300* o baja valida existencia de usuario y permiso y duplicidad/ausencia
004400* del permiso sobre el usuario; reescribe el maestro ordenado por
004500* usuario y permiso.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CLASS CLASE-ACCION-PERMISO IS "AR".
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PERMISSION-MASTER-IN ASSIGN TO "PERMMSIN"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS7-FS-MAESTRO-IN.
005700*
005800     SELECT PERMISSION-TXNS ASSIGN TO "PERMTXN"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS7-FS-TRANSAC.
006100*
006200     SELECT PERMISSION-MASTER-OUT ASSIGN TO "PERMMSOT"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS7-FS-MAESTRO-OUT.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD PERMISSION-MASTER-IN
007000     LABEL RECORD STANDARD.
007100 01 PERM-MASTER-IN-REG.
007200     05 PRMI-USER-ID                 PIC 9(10).
007300     05 PRMI-PERMISSION-ID           PIC 9(10).
007400     05 PRMI-PERMISSION-NAME         PIC X(20).
007500*    (SIN FILLER DE RELLENO: EL REGISTRO OCUPA LOS 40 BYTES
007600*    EXACTOS DEL FICHERO DE INTERCAMBIO, NO HAY HUECO LIBRE)
007700*
007800 FD PERMISSION-TXNS
007900     LABEL RECORD STANDARD.
008000 01 PERMISSION-TXN-REG.
008100     05 PTX-ACTION                   PIC X(01).
008200     05 PTX-USER-ID                  PIC 9(10).
008300     05 PTX-PERMISSION-ID            PIC 9(10).
008400     05 FILLER                       PIC X(03).
008500*
008600 FD PERMISSION-MASTER-OUT
008700     LABEL RECORD STANDARD.
008800 01 PERM-MASTER-OUT-REG.
008900     05 PRMO-USER-ID                 PIC 9(10).
009000     05 PRMO-PERMISSION-ID           PIC 9(10).
009100     05 PRMO-PERMISSION-NAME         PIC X(20).
009200*    (SIN FILLER DE RELLENO: EL REGISTRO OCUPA LOS 40 BYTES
009300*    EXACTOS DEL FICHERO DE INTERCAMBIO, NO HAY HUECO LIBRE)
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700 77 WS7-FS-MAESTRO-IN                PIC X(02).
009800 77 WS7-FS-TRANSAC                   PIC X(02).
009900 77 WS7-FS-MAESTRO-OUT               PIC X(02).
010000*
010100*    TABLA DEL MAESTRO DE PERMISOS EN MEMORIA (PERMITE ALTA/BAJA
010200*    SIN RETROCEDER SOBRE UN FICHERO SECUENCIAL DE UN SOLO PASE)
010300 01 WS7-TABLA-PERMISOS.
010400     05 WS7-PERMISO-ENT OCCURS 3000 TIMES.
010500         10 WS7-PRM-USUARIO          PIC 9(10).
010600         10 WS7-PRM-PERMISO          PIC 9(10).
010700         10 WS7-PRM-NOMBRE           PIC X(20).
010800         10 WS7-PRM-BORRADO          PIC X(01).
010900             88 WS7-PRM-ACTIVO       VALUE "N".
011000             88 WS7-PRM-ELIMINADO    VALUE "S".
011100         10 FILLER                   PIC X(01).
011200 77 WS7-TOTAL-PERMISOS                PIC 9(05) COMP VALUE 0.
011300 77 WS7-PRM-IDX                       PIC 9(05) COMP VALUE 0.
011400*
011500*    TABLA DE USUARIOS CONOCIDOS, DERIVADA DEL MAESTRO EN LA CARGA
011600 01 WS7-TABLA-USUARIOS.
011700     05 WS7-USUARIO-ENT OCCURS 2000 TIMES.
011800         10 WS7-USR-ID                PIC 9(10).
011900         10 FILLER                    PIC X(01).
012000 77 WS7-TOTAL-USUARIOS                PIC 9(05) COMP VALUE 0.
012100 77 WS7-USR-IDX                       PIC 9(05) COMP VALUE 0.
012200*
012300*    TABLA DE PERMISOS CONOCIDOS (ID -> NOMBRE), DERIVADA DEL MAESTRO
012400 01 WS7-TABLA-PERM-VALIDOS.
012500     05 WS7-PERMVAL-ENT OCCURS 500 TIMES.
012600         10 WS7-PV-ID                 PIC 9(10).
012700         10 WS7-PV-NOMBRE             PIC X(20).
012800         10 FILLER                    PIC X(01).
012900 77 WS7-TOTAL-PERM-VALIDOS            PIC 9(05) COMP VALUE 0.
013000 77 WS7-PV-IDX                        PIC 9(05) COMP VALUE 0.
013100*
013200 77 WS7-USUARIO-HALLADO               PIC X(01) VALUE "N".
013300     88 WS7-USR-ENCONTRADO            VALUE "S".
013400 77 WS7-PERMISO-HALLADO               PIC X(01) VALUE "N".
013500     88 WS7-PERM-ENCONTRADO           VALUE "S".
013600 77 WS7-TIENE-PERMISO                 PIC X(01) VALUE "N".
013700     88 WS7-YA-LO-TIENE               VALUE "S".
013800 77 WS7-IDX-TABLA                     PIC 9(05) COMP.
013900 77 WS7-IDX-MENOR                     PIC 9(05) COMP.
014000 77 WS7-IDX-ORDENACION                PIC 9(05) COMP.
014100 77 WS7-NOMBRE-PERM-HALLADO           PIC X(20).
014200*
014300*    VISTA DE INTERCAMBIO USUARIO/PERMISO PARA CONSTRUIR LA CLAVE
014400*    COMPUESTA DE BUSQUEDA (ALTA ESTILO TRAZA DE DEPURACION)
014500 01 WS7-CLAVE-TRABAJO.
014600     05 WS7-CLAVE-USUARIO             PIC 9(10).
014700     05 WS7-CLAVE-PERMISO             PIC 9(10).
014800     05 FILLER                        PIC X(01).
014900 01 WS7-CLAVE-POR-DIGITO REDEFINES WS7-CLAVE-TRABAJO.
015000     05 WS7-CLAVE-ALFA                PIC X(20).
015100     05 FILLER                        PIC X(01).
015200*
015300*    AREA DE INTERCAMBIO PARA EL ORDENAMIENTO FINAL DEL MAESTRO
015400 01 WS7-PERMISO-SWAP.
015500     05 WS7-SWAP-USUARIO              PIC 9(10).
015600     05 WS7-SWAP-PERMISO              PIC 9(10).
015700     05 WS7-SWAP-NOMBRE               PIC X(20).
015800     05 FILLER                        PIC X(01).
015900 01 WS7-PERMISO-SWAP-R REDEFINES WS7-PERMISO-SWAP.
016000     05 WS7-SWAP-VISTA                PIC X(40).
016100     05 FILLER                        PIC X(01).
016200*
016300*    CONTADOR DE PASADAS DE LA ORDENACION, CON VISTA DE TRAZA
016400*    (AL ESTILO DE LA USADA EN LUHNCHK)
016500 01 WS7-PASADAS-TRABAJO.
016600     05 WS7-PASADAS-COMP              PIC 9(05) COMP VALUE 0.
016700     05 FILLER                        PIC X(01).
016800 01 WS7-PASADAS-PARA-TRAZA REDEFINES WS7-PASADAS-TRABAJO.
016900     05 WS7-PASADAS-VISIBLE           PIC 9(05).
017000     05 FILLER                        PIC X(01).
017100*
017200 LINKAGE SECTION.
017300 01 LK7-PERM-COUNTS.
017400     05 LK7-CNT-LEIDOS                PIC 9(06) COMP.
017500     05 LK7-CNT-ALTAS                 PIC 9(06) COMP.
017600     05 LK7-CNT-BAJAS                 PIC 9(06) COMP.
017700     05 LK7-CNT-EXCEPCIONES           PIC 9(06) COMP.
017800     05 FILLER                        PIC X(02).
017900*
018000 PROCEDURE DIVISION USING LK7-PERM-COUNTS.
018100*
018200*    PARRAFO RECTOR: CARGA EL MAESTRO, APLICA LAS TRANSACCIONES DE
018300*    ALTA/BAJA, REORDENA LA TABLA RESULTANTE Y LA VUELCA AL MAESTRO
018400*    DE SALIDA EN ESE ORDEN FIJO DE CUATRO PASOS.
018500 0000-INICIO.
018600     MOVE ZERO TO LK7-CNT-LEIDOS.
018700     MOVE ZERO TO LK7-CNT-ALTAS.
018800     MOVE ZERO TO LK7-CNT-BAJAS.
018900     MOVE ZERO TO LK7-CNT-EXCEPCIONES.
019000*
019100     PERFORM 0010-CARGAR-PERMISOS THRU 0012-CARGAR-PERMISOS-FIN.
019200     PERFORM 0100-PROCESAR-TRANSACCIONES
019300         THRU 0190-FIN-TRANSACCIONES.
019400     PERFORM 0200-ORDENAR-MAESTRO THRU 0200-ORDENAR-MAESTRO-SALIDA.
019500     PERFORM 0300-ESCRIBIR-MAESTRO THRU 0390-FIN-ESCRITURA.
019600     GOBACK.
019700*
019800 0010-CARGAR-PERMISOS.
019900*    UNA SOLA PASADA DEL MAESTRO DE ENTRADA CARGA A LA VEZ LA TABLA
020000*    DE PERMISOS Y LAS TABLAS DERIVADAS DE USUARIOS Y PERMISOS
020100*    CONOCIDOS (SIN DUPLICAR ENTRADAS EN ESTAS ULTIMAS).
020200     OPEN INPUT PERMISSION-MASTER-IN.
020300*
020400 0011-LEER-PERMISO.
020500     READ PERMISSION-MASTER-IN NEXT RECORD
020600         AT END GO TO 0012-CARGAR-PERMISOS-FIN.
020700     ADD 1 TO WS7-TOTAL-PERMISOS.
020800     MOVE PRMI-USER-ID TO WS7-PRM-USUARIO(WS7-TOTAL-PERMISOS).
020900     MOVE PRMI-PERMISSION-ID
021000         TO WS7-PRM-PERMISO(WS7-TOTAL-PERMISOS).
021100     MOVE PRMI-PERMISSION-NAME
021200         TO WS7-PRM-NOMBRE(WS7-TOTAL-PERMISOS).
021300     SET WS7-PRM-ACTIVO(WS7-TOTAL-PERMISOS) TO TRUE.
021400*
021500     PERFORM 0013-REGISTRAR-USUARIO
021600         THRU 0013-REGISTRAR-USUARIO-SALIDA.
021700     PERFORM 0014-REGISTRAR-PERMISO-VALIDO
021800         THRU 0014-REGISTRAR-PERMISO-VALIDO-SALIDA.
021900     GO TO 0011-LEER-PERMISO.
022000*
022100*    ANADE EL USUARIO DEL REGISTRO A LA TABLA DE USUARIOS CONOCIDOS
022200*    SI AUN NO ESTABA (UN USUARIO PUEDE TENER VARIOS PERMISOS).
022300 0013-REGISTRAR-USUARIO.
022400     MOVE "N" TO WS7-USUARIO-HALLADO.
022500     MOVE 1 TO WS7-USR-IDX.
022600 0013-BUSCAR-USUARIO.
022700     IF WS7-USR-IDX > WS7-TOTAL-USUARIOS
022800         GO TO 0013-ANADIR-USUARIO.
022900     IF WS7-USR-ID(WS7-USR-IDX) = PRMI-USER-ID
023000         MOVE "S" TO WS7-USUARIO-HALLADO
023100         GO TO 0013-REGISTRAR-USUARIO-SALIDA.
023200     ADD 1 TO WS7-USR-IDX.
023300     GO TO 0013-BUSCAR-USUARIO.
023400 0013-ANADIR-USUARIO.
023500     ADD 1 TO WS7-TOTAL-USUARIOS.
023600     MOVE WS7-TOTAL-USUARIOS TO WS7-USR-IDX.
023700     MOVE PRMI-USER-ID TO WS7-USR-ID(WS7-USR-IDX).
023800 0013-REGISTRAR-USUARIO-SALIDA.
023900     EXIT.
024000*
024100*    ANADE EL PERMISO DEL REGISTRO AL CATALOGO DE PERMISOS VALIDOS
024200*    SI AUN NO ESTABA, CONSERVANDO SU NOMBRE PARA LAS ALTAS FUTURAS.
024300 0014-REGISTRAR-PERMISO-VALIDO.
024400     MOVE "N" TO WS7-PERMISO-HALLADO.
024500     MOVE 1 TO WS7-PV-IDX.
024600 0014-BUSCAR-PERMISO-VALIDO.
024700     IF WS7-PV-IDX > WS7-TOTAL-PERM-VALIDOS
024800         GO TO 0014-ANADIR-PERMISO-VALIDO.
024900     IF WS7-PV-ID(WS7-PV-IDX) = PRMI-PERMISSION-ID
025000         MOVE "S" TO WS7-PERMISO-HALLADO
025100         GO TO 0014-REGISTRAR-PERMISO-VALIDO-SALIDA.
025200     ADD 1 TO WS7-PV-IDX.
025300     GO TO 0014-BUSCAR-PERMISO-VALIDO.
025400 0014-ANADIR-PERMISO-VALIDO.
025500     ADD 1 TO WS7-TOTAL-PERM-VALIDOS.
025600     MOVE WS7-TOTAL-PERM-VALIDOS TO WS7-PV-IDX.
025700     MOVE PRMI-PERMISSION-ID TO WS7-PV-ID(WS7-PV-IDX).
025800     MOVE PRMI-PERMISSION-NAME TO WS7-PV-NOMBRE(WS7-PV-IDX).
025900 0014-REGISTRAR-PERMISO-VALIDO-SALIDA.
026000     EXIT.
026100*
026200 0012-CARGAR-PERMISOS-FIN.
026300     CLOSE PERMISSION-MASTER-IN.
026400*
026500*    SEGUNDA PASADA: EL FICHERO DE TRANSACCIONES SE RECORRE UNA SOLA
026600*    VEZ, SIEMPRE DESPUES DE TENER LA TABLA DE PERMISOS Y LAS TABLAS
026700*    DERIVADAS DE USUARIOS/PERMISOS YA CARGADAS EN MEMORIA.
026800 0100-PROCESAR-TRANSACCIONES.
026900     OPEN INPUT PERMISSION-TXNS.
027000*
027100 0110-LEER-TRANSACCION.
027200     READ PERMISSION-TXNS NEXT RECORD
027300         AT END GO TO 0190-FIN-TRANSACCIONES.
027400     ADD 1 TO LK7-CNT-LEIDOS.
027500*
027600*    BUSQUEDA LINEAL DEL USUARIO DE LA TRANSACCION EN LA TABLA DE
027700*    USUARIOS CONOCIDOS DERIVADA DEL MAESTRO; SI NO APARECE, LA
027800*    TRANSACCION ENTERA SE DESCARTA COMO EXCEPCION EN 0112.
027900     MOVE "N" TO WS7-USUARIO-HALLADO.
028000     MOVE 1 TO WS7-USR-IDX.
028100 0111-BUSCAR-USUARIO-TXN.
028200     IF WS7-USR-IDX > WS7-TOTAL-USUARIOS
028300         GO TO 0112-USUARIO-BUSCADO.
028400     IF WS7-USR-ID(WS7-USR-IDX) = PTX-USER-ID
028500         MOVE "S" TO WS7-USUARIO-HALLADO
028600         GO TO 0112-USUARIO-BUSCADO.
028700     ADD 1 TO WS7-USR-IDX.
028800     GO TO 0111-BUSCAR-USUARIO-TXN.
028900 0112-USUARIO-BUSCADO.
029000     IF NOT WS7-USR-ENCONTRADO
029100         ADD 1 TO LK7-CNT-EXCEPCIONES
029200         GO TO 0110-LEER-TRANSACCION.
029300*
029400*    LA ACCION SOLICITADA DEBE SER ALTA O BAJA (VER CLASE
029500*    CLASE-ACCION-PERMISO); CUALQUIER OTRA LETRA ES TRANSACCION
029600*    MAL FORMADA, NO UNA BAJA POR DEFECTO.
029700     IF PTX-ACTION NOT CLASE-ACCION-PERMISO
029800         ADD 1 TO LK7-CNT-EXCEPCIONES
029900         GO TO 0110-LEER-TRANSACCION.
030000*
030100     IF PTX-ACTION = "A"
030200         PERFORM 0120-PROCESAR-ALTA THRU 0120-PROCESAR-ALTA-SALIDA
030300     ELSE
030400         PERFORM 0130-PROCESAR-BAJA THRU 0130-PROCESAR-BAJA-SALIDA.
030500*
030600     GO TO 0110-LEER-TRANSACCION.
030700*
030800 0120-PROCESAR-ALTA.
030900*    VALIDA QUE EL PERMISO EXISTA EN EL CATALOGO Y QUE EL USUARIO NO
031000*    LO TENGA YA ANTES DE INSERTAR UNA NUEVA ENTRADA EN LA TABLA.
031100     MOVE "N" TO WS7-PERMISO-HALLADO.
031200     MOVE 1 TO WS7-PV-IDX.
031300 0121-BUSCAR-PERM-CATALOGO.
031400     IF WS7-PV-IDX > WS7-TOTAL-PERM-VALIDOS
031500         GO TO 0122-PERM-CATALOGO-BUSCADO.
031600     IF WS7-PV-ID(WS7-PV-IDX) = PTX-PERMISSION-ID
031700         MOVE "S" TO WS7-PERMISO-HALLADO
031800         MOVE WS7-PV-NOMBRE(WS7-PV-IDX) TO WS7-NOMBRE-PERM-HALLADO
031900         GO TO 0122-PERM-CATALOGO-BUSCADO.
032000     ADD 1 TO WS7-PV-IDX.
032100     GO TO 0121-BUSCAR-PERM-CATALOGO.
032200 0122-PERM-CATALOGO-BUSCADO.
032300     IF NOT WS7-PERM-ENCONTRADO
032400         ADD 1 TO LK7-CNT-EXCEPCIONES
032500         GO TO 0120-PROCESAR-ALTA-SALIDA.
032600*
032700     PERFORM 0123-BUSCAR-PERMISO-USUARIO
032800         THRU 0123-BUSCAR-PERMISO-USUARIO-SALIDA.
032900     IF WS7-YA-LO-TIENE
033000         ADD 1 TO LK7-CNT-EXCEPCIONES
033100         GO TO 0120-PROCESAR-ALTA-SALIDA.
033200*
033300     ADD 1 TO WS7-TOTAL-PERMISOS.
033400     MOVE PTX-USER-ID TO WS7-PRM-USUARIO(WS7-TOTAL-PERMISOS).
033500     MOVE PTX-PERMISSION-ID TO WS7-PRM-PERMISO(WS7-TOTAL-PERMISOS).
033600     MOVE WS7-NOMBRE-PERM-HALLADO
033700         TO WS7-PRM-NOMBRE(WS7-TOTAL-PERMISOS).
033800     SET WS7-PRM-ACTIVO(WS7-TOTAL-PERMISOS) TO TRUE.
033900     ADD 1 TO LK7-CNT-ALTAS.
034000 0120-PROCESAR-ALTA-SALIDA.
034100     EXIT.
034200*
034300 0130-PROCESAR-BAJA.
034400*    ELIMINA (MARCA COMO BORRADA) LA ENTRADA DEL PERMISO SOBRE EL
034500*    USUARIO SI EXISTE; EN CASO CONTRARIO ES EXCEPCION.
034600     PERFORM 0123-BUSCAR-PERMISO-USUARIO
034700         THRU 0123-BUSCAR-PERMISO-USUARIO-SALIDA.
034800     IF NOT WS7-YA-LO-TIENE
034900         ADD 1 TO LK7-CNT-EXCEPCIONES
035000         GO TO 0130-PROCESAR-BAJA-SALIDA.
035100*
035200     SET WS7-PRM-ELIMINADO(WS7-IDX-TABLA) TO TRUE.
035300     ADD 1 TO LK7-CNT-BAJAS.
035400 0130-PROCESAR-BAJA-SALIDA.
035500     EXIT.
035600*
035700 0123-BUSCAR-PERMISO-USUARIO.
035800*    BUSQUEDA LINEAL DE LA PAREJA USUARIO/PERMISO ENTRE LAS ENTRADAS
035900*    ACTIVAS DE LA TABLA; DEJA EL INDICE EN WS7-IDX-TABLA SI LA HALLA.
036000     MOVE "N" TO WS7-TIENE-PERMISO.
036100     MOVE ZERO TO WS7-IDX-TABLA.
036200     MOVE 1 TO WS7-PRM-IDX.
036300 0124-RECORRER-TABLA-PERMISOS.
036400     IF WS7-PRM-IDX > WS7-TOTAL-PERMISOS
036500         GO TO 0123-BUSCAR-PERMISO-USUARIO-SALIDA.
036600     IF WS7-PRM-ACTIVO(WS7-PRM-IDX)
036700             AND WS7-PRM-USUARIO(WS7-PRM-IDX) = PTX-USER-ID
036800             AND WS7-PRM-PERMISO(WS7-PRM-IDX) = PTX-PERMISSION-ID
036900         MOVE "S" TO WS7-TIENE-PERMISO
037000         MOVE WS7-PRM-IDX TO WS7-IDX-TABLA
037100         GO TO 0123-BUSCAR-PERMISO-USUARIO-SALIDA.
037200     ADD 1 TO WS7-PRM-IDX.
037300     GO TO 0124-RECORRER-TABLA-PERMISOS.
037400 0123-BUSCAR-PERMISO-USUARIO-SALIDA.
037500     EXIT.
037600*
037700 0190-FIN-TRANSACCIONES.
037800*    FIN DE FICHERO DE TRANSACCIONES: LA TABLA EN MEMORIA YA REFLEJA
037900*    TODAS LAS ALTAS Y BAJAS APLICADAS, LISTA PARA REORDENAR.
038000     CLOSE PERMISSION-TXNS.
038100*
038200 0200-ORDENAR-MAESTRO.
038300*    ORDENACION POR BURBUJA DE LAS ENTRADAS ACTIVAS DE LA TABLA POR
038400*    USUARIO Y, DENTRO DEL MISMO USUARIO, POR PERMISO ASCENDENTE;
038500*    LAS ENTRADAS BORRADAS QUEDAN AL FINAL Y NO SE ESCRIBEN.
038600     IF WS7-TOTAL-PERMISOS < 2
038700         GO TO 0200-ORDENAR-MAESTRO-SALIDA.
038800     MOVE 1 TO WS7-PRM-IDX.
038900 0210-PASADA-ORDENACION.
039000     MOVE 1 TO WS7-IDX-ORDENACION.
039100 0211-COMPARAR-VECINOS.
039200     IF WS7-IDX-ORDENACION >= WS7-TOTAL-PERMISOS
039300         GO TO 0220-FIN-PASADA.
039400     MOVE WS7-IDX-ORDENACION TO WS7-IDX-MENOR.
039500     ADD 1 TO WS7-IDX-MENOR.
039600     IF WS7-PRM-USUARIO(WS7-IDX-ORDENACION)
039700             > WS7-PRM-USUARIO(WS7-IDX-MENOR)
039800         PERFORM 0212-INTERCAMBIAR
039900             THRU 0212-INTERCAMBIAR-SALIDA
040000     ELSE
040100         IF WS7-PRM-USUARIO(WS7-IDX-ORDENACION)
040200                 = WS7-PRM-USUARIO(WS7-IDX-MENOR)
040300             AND WS7-PRM-PERMISO(WS7-IDX-ORDENACION)
040400                 > WS7-PRM-PERMISO(WS7-IDX-MENOR)
040500             PERFORM 0212-INTERCAMBIAR
040600                 THRU 0212-INTERCAMBIAR-SALIDA.
040700     ADD 1 TO WS7-IDX-ORDENACION.
040800     GO TO 0211-COMPARAR-VECINOS.
040900 0212-INTERCAMBIAR.
041000     MOVE WS7-PRM-USUARIO(WS7-IDX-ORDENACION) TO WS7-SWAP-USUARIO.
041100     MOVE WS7-PRM-PERMISO(WS7-IDX-ORDENACION) TO WS7-SWAP-PERMISO.
041200     MOVE WS7-PRM-NOMBRE(WS7-IDX-ORDENACION)  TO WS7-SWAP-NOMBRE.
041300     MOVE WS7-PRM-USUARIO(WS7-IDX-MENOR)
041400         TO WS7-PRM-USUARIO(WS7-IDX-ORDENACION).
041500     MOVE WS7-PRM-PERMISO(WS7-IDX-MENOR)
041600         TO WS7-PRM-PERMISO(WS7-IDX-ORDENACION).
041700     MOVE WS7-PRM-NOMBRE(WS7-IDX-MENOR)
041800         TO WS7-PRM-NOMBRE(WS7-IDX-ORDENACION).
041900     MOVE WS7-SWAP-USUARIO TO WS7-PRM-USUARIO(WS7-IDX-MENOR).
042000     MOVE WS7-SWAP-PERMISO TO WS7-PRM-PERMISO(WS7-IDX-MENOR).
042100     MOVE WS7-SWAP-NOMBRE  TO WS7-PRM-NOMBRE(WS7-IDX-MENOR).
042200 0212-INTERCAMBIAR-SALIDA.
042300     EXIT.
042400 0220-FIN-PASADA.
042500     ADD 1 TO WS7-PRM-IDX.
042600     IF WS7-PRM-IDX < WS7-TOTAL-PERMISOS
042700         GO TO 0210-PASADA-ORDENACION.
042800 0200-ORDENAR-MAESTRO-SALIDA.
042900     EXIT.
043000*
043100*    TERCERA Y ULTIMA PASADA: VUELCA LA TABLA YA ORDENADA AL MAESTRO
043200*    DE SALIDA, SALTANDOSE LAS ENTRADAS MARCADAS COMO BORRADAS POR
043300*    UNA BAJA (WS7-PRM-BORRADO = "S"); ESTAS NUNCA LLEGAN AL FICHERO.
043400 0300-ESCRIBIR-MAESTRO.
043500     OPEN OUTPUT PERMISSION-MASTER-OUT.
043600     MOVE ZERO TO WS7-IDX-TABLA.
043700     MOVE 1 TO WS7-PRM-IDX.
043800*
043900 0310-ESCRIBIR-ENTRADA.
044000     IF WS7-PRM-IDX > WS7-TOTAL-PERMISOS
044100         GO TO 0390-FIN-ESCRITURA.
044200     IF WS7-PRM-ACTIVO(WS7-PRM-IDX)
044300         MOVE WS7-PRM-USUARIO(WS7-PRM-IDX) TO PRMO-USER-ID
044400         MOVE WS7-PRM-PERMISO(WS7-PRM-IDX) TO PRMO-PERMISSION-ID
044500         MOVE WS7-PRM-NOMBRE(WS7-PRM-IDX)  TO PRMO-PERMISSION-NAME
044600         WRITE PERM-MASTER-OUT-REG.
044700     ADD 1 TO WS7-PRM-IDX.
044800     GO TO 0310-ESCRIBIR-ENTRADA.
044900*
045000 0390-FIN-ESCRITURA.
045100*    TODAS LAS ENTRADAS ACTIVAS QUEDARON ESCRITAS; LK7-CNT-ALTAS Y
045200*    LK7-CNT-BAJAS YA CUADRAN CON LO APLICADO EN 0100.
045300     CLOSE PERMISSION-MASTER-OUT.
