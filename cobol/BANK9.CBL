000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK9.
000300 AUTHOR. M-OYELARAN.
000400 INSTALLATION. BANCO DEL NORTE S.A. - DEPTO. SISTEMAS.
000500 DATE-WRITTEN. 11/04/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*
000900*--------------------------------------------------------------------
001000* HISTORIAL DE CAMBIOS - BANK9 (EMISION DE TARJETAS)
001100*--------------------------------------------------------------------
001200* 11/04/88  M.OYELARAN    CR-1255  Paso batch de emision de tarjetas
001300*                                  de debito contra el maestro de
001400*                                  cuentas.
001500* 19/02/89  R.DELACROIX   CR-1390  Soporte para tarjetas de credito
001600*                                  y prefijos Mastercard/Amex/Dina;
001700*                                  llama a LUHNCHK para el digito.
001800* 02/11/90  M.OYELARAN    PR-1990-22  Limite de tarjetas por cuenta
001900*                                  diferenciado entre particular y
002000*                                  empresa (antes era fijo a 3 para
002100*                                  todas las cuentas).
002200* 14/09/91  M.OYELARAN    PR-1991-14  Excepciones reescritas a
002300*                                  fichero unico CARDEXC en vez de
002400*                                  listado de impresora.
002500* 21/01/94  J.HARKNESS    CR-1477  Contadores e indices a COMP.
002600* 11/08/98  M.OYELARAN    Y2K-0098  Ventana de siglo anadida sobre
002700*                                  la fecha de alta de 2 digitos
002800*                                  recibida del programa de control;
002900*                                  antes de este cambio el ano de
003000*                                  vencimiento se calculaba mal a
003100*                                  partir de 1996 en adelante.
003200* 09/02/99  J.HARKNESS    CR-1612  Firma de revision post-Y2K.
003300* 30/07/03  M.OYELARAN    CR-1958  Paso de programa de menu a
003400*                                  subrutina llamada por BANK1 como
003500*                                  parte del batch nocturno unico;
003600*                                  la cuenta y la tarjeta se reciben
003700*                                  y devuelven por LINKAGE en vez de
003800*                                  fichero indexado propio.
003900* 14/11/03  R-DELACROIX   PR-2003-31  El contador de excepciones del
004000*                                  informe de control no subia en los
004100*                                  rechazos por cuenta no hallada,
004200*                                  solicitud no pendiente, accion no
004300*                                  reconocida ni tabla de tarjetas
004400*                                  llena, aunque el registro si se
004500*                                  escribia en CARDEXC; el cuadre de
004600*                                  leidas=aprobadas+rechazadas+
004700*                                  excepciones no footeaba. Se anade
004800*                                  ADD 1 TO LK9-CNT-EXCEPCIONES en los
004900*                                  cuatro puntos de rechazo.
005000* 14/11/03  R-DELACROIX   PR-2003-31  De paso, se activa la clase
005100*                                  CLASE-EMISOR (declarada desde el
005200*                                  principio en SPECIAL-NAMES y nunca
005300*                                  usada) como filtro previo de
005400*                                  emisores no contemplados en
005500*                                  0320-GENERAR-NUMERO-TARJETA.
005600*--------------------------------------------------------------------
005700*
005800* Valida las solicitudes de tarjeta del dia contra el maestro de
005900* cuentas, aplica el limite de tarjetas por cuenta y el limite de
006000* gasto, y emite las tarjetas aprobadas anadiendolas a la tabla de
006100* tarjetas que mantiene BANK1 para todo el batch.
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     CLASS CLASE-EMISOR IS "VMDA".
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT ACCOUNT-MASTER ASSIGN TO "ACCTMAST"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS9-FS-CUENTAS.
007300*
007400     SELECT CARD-REQUESTS ASSIGN TO "CARDREQ"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS9-FS-SOLIC.
007700*
007800     SELECT EXCEPTIONS ASSIGN TO "CARDEXC"
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS9-FS-EXCEP.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD ACCOUNT-MASTER
008600     LABEL RECORD STANDARD.
008700 01 ACCOUNT-MASTER-REG.
008800     05 ACCT-NUMBER                PIC X(18).
008900     05 ACCT-CLIENT-ID              PIC 9(10).
009000     05 ACCT-OWNER-TYPE             PIC X(01).
009100     05 ACCT-CARD-COUNT             PIC 9(03).
009200     05 ACCT-STATUS                 PIC X(01).
009300     05 FILLER                      PIC X(27).
009400*
009500 FD CARD-REQUESTS
009600     LABEL RECORD STANDARD.
009700 01 CARD-REQUEST-REG.
009800     05 REQ-ID                      PIC 9(08).
009900     05 REQ-CLIENT-ID               PIC 9(10).
010000     05 REQ-ACCT-NUMBER             PIC X(18).
010100     05 REQ-CARD-TYPE               PIC X(01).
010200     05 REQ-ISSUER                  PIC X(01).
010300     05 REQ-CARD-NAME               PIC X(20).
010400     05 REQ-CARD-LIMIT              PIC S9(11)V99.
010500     05 REQ-STATUS                  PIC X(01).
010600     05 REQ-ACTION                  PIC X(01).
010700     05 FILLER                      PIC X(07).
010800*
010900*    FICHERO DE EXCEPCIONES, COMPARTIDO CON EL CAMBIO DE ESTADO
011000*    (BANK6 LO ABRE EN EXTEND A CONTINUACION DE ESTE PASO)
011100 FD EXCEPTIONS
011200     LABEL RECORD STANDARD.
011300 01 EXCEPTION-REG.
011400     05 EXC-REASON-CODE              PIC X(20).
011500     05 EXC-SOURCE-PROGRAM           PIC X(08).
011600     05 EXC-SOURCE-KEY               PIC X(18).
011700     05 EXC-REQUEST-ID               PIC 9(08).
011800     05 FILLER                       PIC X(26).
011900*
012000 WORKING-STORAGE SECTION.
012100*
012200 77 WS9-FS-CUENTAS                  PIC X(02).
012300 77 WS9-FS-SOLIC                    PIC X(02).
012400 77 WS9-FS-EXCEP                    PIC X(02).
012500*
012600 77 WS9-ACCT-MAX                     PIC 9(4) COMP VALUE 2000.
012700 77 WS9-ACCT-IDX                     PIC 9(4) COMP VALUE 0.
012800 77 WS9-ACCT-ENCONTRADO              PIC 9(4) COMP VALUE 0.
012900 77 WS9-CUENTA-HALLADA               PIC X(01) VALUE "N".
013000*
013100 77 WS9-REGLA-OK                     PIC X(01).
013200 77 WS9-ISSUER-OK                    PIC X(01).
013300 77 WS9-RAZON-RECHAZO                PIC X(20).
013400*
013500*    CONSTRUCCION DEL NUMERO DE TARJETA
013600 77 WS9-PREFIJO-EMISOR               PIC X(06).
013700 77 WS9-SERIE-CONTADOR               PIC 9(09) COMP VALUE 0.
013800 77 WS9-SERIE-TARJETA                PIC 9(09).
013900 77 WS9-PREFIJO-NUM                  PIC 9(15).
014000 77 WS9-DIGITO-CONTROL                PIC 9(01).
014100 77 WS9-CVV-BASE                     PIC 9(03).
014200*
014300 01 WS9-TARJETA-TRABAJO.
014400     05 WS9-TARJETA-VISTA            PIC X(16).
014500     05 FILLER                       PIC X(01).
014600 01 WS9-TARJETA-POR-DIGITO REDEFINES WS9-TARJETA-TRABAJO.
014700     05 WS9-TARJETA-DIGITO           PIC X(01) OCCURS 16 TIMES.
014800     05 FILLER                       PIC X(01).
014900*
015000*    FECHA DE EMISION Y DE VENCIMIENTO, RECIBIDAS/CALCULADAS
015100 01 WS9-FECHA-EMISION.
015200     05 WS9-EMI-ANO                  PIC 9(04).
015300     05 WS9-EMI-MES                  PIC 9(02).
015400     05 WS9-EMI-DIA                  PIC 9(02).
015500     05 FILLER                       PIC X(01).
015600 01 WS9-FECHA-EMISION-NUM REDEFINES WS9-FECHA-EMISION.
015700     05 WS9-EMI-FECHA8               PIC 9(08).
015800     05 FILLER                       PIC X(01).
015900*
016000 01 WS9-FECHA-VENCE.
016100     05 WS9-VEN-ANO                  PIC 9(04).
016200     05 WS9-VEN-MES                  PIC 9(02).
016300     05 WS9-VEN-DIA                  PIC 9(02).
016400     05 FILLER                       PIC X(01).
016500 01 WS9-FECHA-VENCE-NUM REDEFINES WS9-FECHA-VENCE.
016600     05 WS9-VEN-FECHA8                PIC 9(08).
016700     05 FILLER                       PIC X(01).
016800*
016900 LINKAGE SECTION.
017000 01 LK9-FECHA-CORRIDA                PIC 9(08).
017100*
017200*    TABLA DE CUENTAS EN MEMORIA, CARGADA AQUI Y REUTILIZADA POR
017300*    BANK6 PARA LA VERIFICACION DE TITULARIDAD DEL CAMBIO DE ESTADO
017400 01 LK-TABLA-CUENTAS.
017500     05 LK-CUENTA-ENT OCCURS 2000 TIMES.
017600         10 LK-CTA-NUMERO             PIC X(18).
017700         10 LK-CTA-CLIENTE            PIC 9(10).
017800         10 LK-CTA-TIPO               PIC X(01).
017900         10 LK-CTA-NUM-TARJETAS       PIC 9(03).
018000         10 LK-CTA-ESTADO             PIC X(01).
018100         10 FILLER                    PIC X(01).
018200*
018300 01 LK-TOTAL-CUENTAS                 PIC 9(04) COMP.
018400*
018500 01 LK9-CARD-COUNTS.
018600     05 LK9-CNT-LEIDAS                PIC 9(06) COMP.
018700     05 LK9-CNT-APROBADAS             PIC 9(06) COMP.
018800     05 LK9-CNT-RECHAZADAS            PIC 9(06) COMP.
018900     05 LK9-CNT-EXCEPCIONES           PIC 9(06) COMP.
019000     05 LK9-TOTAL-LIMITES             PIC S9(13)V99.
019100     05 FILLER                        PIC X(02).
019200*
019300 01 LK-TABLA-TARJETAS.
019400     05 LK-TARJETA-ENT OCCURS 9999 TIMES.
019500         10 LK-CARD-NUMBER            PIC X(16).
019600         10 LK-CARD-CVV               PIC X(03).
019700         10 LK-CARD-TYPE              PIC X(01).
019800         10 LK-CARD-NAME              PIC X(20).
019900         10 LK-CARD-ACCT-NUMBER       PIC X(18).
020000         10 LK-CARD-STATUS            PIC X(01).
020100         10 LK-CARD-LIMIT             PIC S9(11)V99.
020200         10 LK-CARD-CREATED           PIC 9(08).
020300         10 LK-CARD-EXPIRES           PIC 9(08).
020400         10 FILLER                    PIC X(02).
020500*
020600 01 LK-TOTAL-TARJETAS                PIC 9(04) COMP.
020700*
020800 PROCEDURE DIVISION USING LK9-FECHA-CORRIDA
020900                          LK-TABLA-CUENTAS
021000                          LK-TOTAL-CUENTAS
021100                          LK9-CARD-COUNTS
021200                          LK-TABLA-TARJETAS
021300                          LK-TOTAL-TARJETAS.
021400*
021500*    PARRAFO RECTOR: PRIMERO PRECARGA LA TABLA DE CUENTAS, LUEGO
021600*    RECORRE LAS SOLICITUDES DEL DIA; LA TABLA DE TARJETAS QUE VA
021700*    CRECIENDO EN 0340 LA MANTIENE BANK1 PARA TODO EL BATCH.
021800 0000-INICIO.
021900     MOVE ZERO TO LK9-CNT-LEIDAS.
022000     MOVE ZERO TO LK9-CNT-APROBADAS.
022100     MOVE ZERO TO LK9-CNT-RECHAZADAS.
022200     MOVE ZERO TO LK9-CNT-EXCEPCIONES.
022300     MOVE ZERO TO LK9-TOTAL-LIMITES.
022400     MOVE ZERO TO LK-TOTAL-CUENTAS.
022500*
022600     PERFORM 0010-CARGAR-CUENTAS THRU 0010-CARGAR-CUENTAS-SALIDA.
022700     PERFORM 0100-PROCESAR-SOLICITUDES
022800         THRU 0100-PROCESAR-SOLICITUDES-SALIDA.
022900     GOBACK.
023000*
023100 0010-CARGAR-CUENTAS.
023200*    CARGA EL MAESTRO DE CUENTAS, ORDENADO POR NUMERO DE CUENTA,
023300*    EN LA TABLA EN MEMORIA QUE USA LA VALIDACION DE SOLICITUDES.
023400     OPEN INPUT ACCOUNT-MASTER.
023500     IF WS9-FS-CUENTAS NOT = "00"
023600         GO TO 0010-CARGAR-CUENTAS-SALIDA.
023700*
023800 0011-LEER-CUENTA.
023900     READ ACCOUNT-MASTER NEXT RECORD
024000         AT END GO TO 0012-CARGAR-CUENTAS-FIN.
024100     ADD 1 TO LK-TOTAL-CUENTAS.
024200     IF LK-TOTAL-CUENTAS > WS9-ACCT-MAX
024300         GO TO 0012-CARGAR-CUENTAS-FIN.
024400     MOVE ACCT-NUMBER     TO LK-CTA-NUMERO(LK-TOTAL-CUENTAS).
024500     MOVE ACCT-CLIENT-ID  TO LK-CTA-CLIENTE(LK-TOTAL-CUENTAS).
024600     MOVE ACCT-OWNER-TYPE TO LK-CTA-TIPO(LK-TOTAL-CUENTAS).
024700     MOVE ACCT-CARD-COUNT TO LK-CTA-NUM-TARJETAS(LK-TOTAL-CUENTAS).
024800     MOVE ACCT-STATUS     TO LK-CTA-ESTADO(LK-TOTAL-CUENTAS).
024900     GO TO 0011-LEER-CUENTA.
025000*
025100 0012-CARGAR-CUENTAS-FIN.
025200     CLOSE ACCOUNT-MASTER.
025300*
025400 0010-CARGAR-CUENTAS-SALIDA.
025500     EXIT.
025600*
025700*    14/11/03 R-DELACROIX PR-2003-31: LOS CUATRO RECHAZOS DE ESTE
025800*    PARRAFO (CUENTA NO HALLADA, NO PENDIENTE, ACCION INVALIDA Y MAS
025900*    ABAJO TABLA LLENA) SUMAN AHORA A LK9-CNT-EXCEPCIONES, NO SOLO
026000*    ESCRIBEN EL REGISTRO DE CARDEXC.
026100 0100-PROCESAR-SOLICITUDES.
026200     OPEN INPUT CARD-REQUESTS.
026300     OPEN OUTPUT EXCEPTIONS.
026400*
026500 0110-LEER-SOLICITUD.
026600     READ CARD-REQUESTS NEXT RECORD
026700         AT END GO TO 0190-FIN-SOLICITUDES.
026800     ADD 1 TO LK9-CNT-LEIDAS.
026900*
027000     PERFORM 0120-LOCALIZAR-CUENTA THRU 0120-LOCALIZAR-CUENTA-SALIDA.
027100     IF WS9-CUENTA-HALLADA = "N"
027200         MOVE "ACCT-NOT-FOUND" TO WS9-RAZON-RECHAZO
027300         ADD 1 TO LK9-CNT-EXCEPCIONES
027400         PERFORM 0900-ESCRIBIR-EXCEPCION
027500             THRU 0900-ESCRIBIR-EXCEPCION-SALIDA
027600         GO TO 0110-LEER-SOLICITUD
027700     END-IF.
027800*
027900     IF REQ-STATUS NOT = "P"
028000         MOVE "NOT-PENDING"   TO WS9-RAZON-RECHAZO
028100         ADD 1 TO LK9-CNT-EXCEPCIONES
028200         PERFORM 0900-ESCRIBIR-EXCEPCION
028300             THRU 0900-ESCRIBIR-EXCEPCION-SALIDA
028400         GO TO 0110-LEER-SOLICITUD
028500     END-IF.
028600*
028700     IF REQ-ACTION = "R"
028800         PERFORM 0200-PROCESAR-RECHAZO
028900             THRU 0200-PROCESAR-RECHAZO-SALIDA
029000         GO TO 0110-LEER-SOLICITUD
029100     END-IF.
029200*
029300     IF REQ-ACTION = "A"
029400         PERFORM 0300-PROCESAR-APROBACION
029500             THRU 0300-PROCESAR-APROBACION-SALIDA
029600         GO TO 0110-LEER-SOLICITUD
029700     END-IF.
029800*
029900*    ACCION NO RECONOCIDA EN REQ-ACTION: SE TRATA COMO EXCEPCION
030000     MOVE "BAD-ACTION" TO WS9-RAZON-RECHAZO
030100     ADD 1 TO LK9-CNT-EXCEPCIONES.
030200     PERFORM 0900-ESCRIBIR-EXCEPCION THRU 0900-ESCRIBIR-EXCEPCION-SALIDA.
030300     GO TO 0110-LEER-SOLICITUD.
030400*
030500 0190-FIN-SOLICITUDES.
030600*    FIN DE FICHERO DE SOLICITUDES: LK9-CNT-LEIDAS DEBE CUADRAR CON
030700*    LK9-CNT-APROBADAS + LK9-CNT-RECHAZADAS + LK9-CNT-EXCEPCIONES
030800*    PARA EL INFORME DE CONTROL QUE IMPRIME BANK1.
030900     CLOSE CARD-REQUESTS.
031000     CLOSE EXCEPTIONS.
031100*
031200 0100-PROCESAR-SOLICITUDES-SALIDA.
031300     EXIT.
031400*
031500 0120-LOCALIZAR-CUENTA.
031600*    BUSQUEDA SECUENCIAL POR NUMERO DE CUENTA Y CLIENTE
031700     MOVE "N" TO WS9-CUENTA-HALLADA.
031800     MOVE ZERO TO WS9-ACCT-ENCONTRADO.
031900     MOVE ZERO TO WS9-ACCT-IDX.
032000*
032100 0121-BUSCAR-CUENTA.
032200     ADD 1 TO WS9-ACCT-IDX.
032300     IF WS9-ACCT-IDX > LK-TOTAL-CUENTAS
032400         GO TO 0120-LOCALIZAR-CUENTA-SALIDA.
032500     IF LK-CTA-NUMERO(WS9-ACCT-IDX) = REQ-ACCT-NUMBER
032600         AND LK-CTA-CLIENTE(WS9-ACCT-IDX) = REQ-CLIENT-ID
032700             MOVE "S" TO WS9-CUENTA-HALLADA
032800             MOVE WS9-ACCT-IDX TO WS9-ACCT-ENCONTRADO
032900             GO TO 0120-LOCALIZAR-CUENTA-SALIDA.
033000     GO TO 0121-BUSCAR-CUENTA.
033100*
033200 0120-LOCALIZAR-CUENTA-SALIDA.
033300     EXIT.
033400*
033500 0200-PROCESAR-RECHAZO.
033600*    REQ-ACTION = R: RECHAZO DECIDIDO POR EL OPERADOR, NO SE EMITE
033700*    TARJETA; SE DEJA CONSTANCIA EN EL FICHERO DE EXCEPCIONES.
033800     ADD 1 TO LK9-CNT-RECHAZADAS.
033900     MOVE "REQUEST-REJECTED" TO WS9-RAZON-RECHAZO.
034000     PERFORM 0900-ESCRIBIR-EXCEPCION THRU 0900-ESCRIBIR-EXCEPCION-SALIDA.
034100*
034200 0200-PROCESAR-RECHAZO-SALIDA.
034300     EXIT.
034400*
034500*    REQ-ACTION = A: SOLICITUD APROBADA POR EL OPERADOR; AUN ASI DEBE
034600*    PASAR LAS REGLAS DE LIMITE DE TARJETAS Y EL EMISOR ANTES DE
034700*    LLEGAR A EMITIRSE EN 0340.
034800 0300-PROCESAR-APROBACION.
034900     PERFORM 0310-VALIDAR-REGLAS-TARJETA
035000         THRU 0310-VALIDAR-REGLAS-TARJETA-SALIDA.
035100     IF WS9-REGLA-OK = "N"
035200         ADD 1 TO LK9-CNT-EXCEPCIONES
035300         PERFORM 0900-ESCRIBIR-EXCEPCION
035400             THRU 0900-ESCRIBIR-EXCEPCION-SALIDA
035500         GO TO 0300-PROCESAR-APROBACION-SALIDA
035600     END-IF.
035700*
035800     PERFORM 0320-GENERAR-NUMERO-TARJETA
035900         THRU 0320-GENERAR-NUMERO-TARJETA-SALIDA.
036000     IF WS9-ISSUER-OK = "N"
036100         ADD 1 TO LK9-CNT-EXCEPCIONES
036200         MOVE "BAD-ISSUER" TO WS9-RAZON-RECHAZO
036300         PERFORM 0900-ESCRIBIR-EXCEPCION
036400             THRU 0900-ESCRIBIR-EXCEPCION-SALIDA
036500         GO TO 0300-PROCESAR-APROBACION-SALIDA
036600     END-IF.
036700*
036800     PERFORM 0330-GENERAR-FECHAS THRU 0330-GENERAR-FECHAS-SALIDA.
036900     PERFORM 0340-EMITIR-TARJETA THRU 0340-EMITIR-TARJETA-SALIDA.
037000*
037100 0300-PROCESAR-APROBACION-SALIDA.
037200     EXIT.
037300*
037400*    LIMITE DE TARJETAS POR CUENTA: EMPRESA (C) COMO MUCHO 1, PARTICULAR
037500*    (P) COMO MUCHO 3; ADEMAS EL LIMITE DE GASTO SOLICITADO NO PUEDE
037600*    SER NEGATIVO.
037700 0310-VALIDAR-REGLAS-TARJETA.
037800     MOVE "S" TO WS9-REGLA-OK.
037900*
038000     IF LK-CTA-TIPO(WS9-ACCT-ENCONTRADO) = "C"
038100         AND LK-CTA-NUM-TARJETAS(WS9-ACCT-ENCONTRADO) > 0
038200             MOVE "N" TO WS9-REGLA-OK
038300             MOVE "LIMIT-EXCEEDED" TO WS9-RAZON-RECHAZO
038400             GO TO 0310-VALIDAR-REGLAS-TARJETA-SALIDA.
038500*
038600     IF LK-CTA-TIPO(WS9-ACCT-ENCONTRADO) = "P"
038700         AND LK-CTA-NUM-TARJETAS(WS9-ACCT-ENCONTRADO) > 2
038800             MOVE "N" TO WS9-REGLA-OK
038900             MOVE "LIMIT-EXCEEDED" TO WS9-RAZON-RECHAZO
039000             GO TO 0310-VALIDAR-REGLAS-TARJETA-SALIDA.
039100*
039200     IF REQ-CARD-LIMIT < 0
039300         MOVE "N" TO WS9-REGLA-OK
039400         MOVE "INVALID-LIMIT" TO WS9-RAZON-RECHAZO.
039500*
039600 0310-VALIDAR-REGLAS-TARJETA-SALIDA.
039700     EXIT.
039800*
039900 0320-GENERAR-NUMERO-TARJETA.
040000     MOVE "S" TO WS9-ISSUER-OK.
040100*
040200*    LA CLASE CLASE-EMISOR (V/M/D/A) FILTRA DE ENTRADA LOS EMISORES
040300*    QUE EL BANCO TIENE CONVENIO DE PREFIJO; CUALQUIER OTRA LETRA SE
040400*    RECHAZA AQUI MISMO SIN ENTRAR EN LA CADENA DE PREFIJOS.
040500     IF REQ-ISSUER NOT CLASE-EMISOR
040600         MOVE "N" TO WS9-ISSUER-OK
040700         GO TO 0320-GENERAR-NUMERO-TARJETA-SALIDA
040800     END-IF.
040900*
041000     IF REQ-ISSUER = "V"
041100         MOVE "433333" TO WS9-PREFIJO-EMISOR
041200     ELSE
041300         IF REQ-ISSUER = "M"
041400             MOVE "513333" TO WS9-PREFIJO-EMISOR
041500         ELSE
041600             IF REQ-ISSUER = "D"
041700                 MOVE "989133" TO WS9-PREFIJO-EMISOR
041800             ELSE
041900                 MOVE "343333" TO WS9-PREFIJO-EMISOR
042000             END-IF
042100         END-IF
042200     END-IF.
042300*
042400     ADD 1 TO WS9-SERIE-CONTADOR.
042500     MOVE WS9-SERIE-CONTADOR TO WS9-SERIE-TARJETA.
042600*
042700     STRING WS9-PREFIJO-EMISOR DELIMITED BY SIZE
042800            WS9-SERIE-TARJETA  DELIMITED BY SIZE
042900         INTO WS9-PREFIJO-NUM.
043000*
043100     CALL "LUHNCHK" USING WS9-PREFIJO-NUM WS9-DIGITO-CONTROL.
043200*
043300     STRING WS9-PREFIJO-EMISOR DELIMITED BY SIZE
043400            WS9-SERIE-TARJETA  DELIMITED BY SIZE
043500            WS9-DIGITO-CONTROL DELIMITED BY SIZE
043600         INTO WS9-TARJETA-VISTA.
043700*
043800     DIVIDE WS9-SERIE-TARJETA BY 900 GIVING WS9-CVV-BASE
043900         REMAINDER WS9-CVV-BASE.
044000     ADD 100 TO WS9-CVV-BASE.
044100*
044200 0320-GENERAR-NUMERO-TARJETA-SALIDA.
044300     EXIT.
044400*
044500 0330-GENERAR-FECHAS.
044600*    LA FECHA DE ALTA LLEGA YA EXPANDIDA A 4 DIGITOS DE ANO DESDE
044700*    EL PROGRAMA DE CONTROL (VER HISTORIAL Y2K-0098 EN BANK1).
044800     MOVE LK9-FECHA-CORRIDA TO WS9-EMI-FECHA8.
044900     MOVE WS9-EMI-ANO TO WS9-VEN-ANO.
045000     ADD 4 TO WS9-VEN-ANO.
045100     MOVE WS9-EMI-MES TO WS9-VEN-MES.
045200     MOVE WS9-EMI-DIA TO WS9-VEN-DIA.
045300*
045400 0330-GENERAR-FECHAS-SALIDA.
045500     EXIT.
045600*
045700*    ULTIMO PASO DE LA APROBACION: ANADE LA TARJETA A LA TABLA
045800*    COMPARTIDA, ACTUALIZA EL CONTADOR DE TARJETAS DE LA CUENTA Y
045900*    SUMA AL GRAN TOTAL DE LIMITES EMITIDOS DEL INFORME DE CONTROL.
046000 0340-EMITIR-TARJETA.
046100     IF LK-TOTAL-TARJETAS > 9998
046200         MOVE "TABLE-FULL" TO WS9-RAZON-RECHAZO
046300         ADD 1 TO LK9-CNT-EXCEPCIONES
046400         PERFORM 0900-ESCRIBIR-EXCEPCION
046500             THRU 0900-ESCRIBIR-EXCEPCION-SALIDA
046600         GO TO 0340-EMITIR-TARJETA-SALIDA
046700     END-IF.
046800*
046900     ADD 1 TO LK-TOTAL-TARJETAS.
047000     MOVE WS9-TARJETA-VISTA
047100         TO LK-CARD-NUMBER(LK-TOTAL-TARJETAS).
047200     MOVE WS9-CVV-BASE TO LK-CARD-CVV(LK-TOTAL-TARJETAS).
047300     MOVE REQ-CARD-TYPE TO LK-CARD-TYPE(LK-TOTAL-TARJETAS).
047400     MOVE REQ-CARD-NAME TO LK-CARD-NAME(LK-TOTAL-TARJETAS).
047500     MOVE REQ-ACCT-NUMBER TO LK-CARD-ACCT-NUMBER(LK-TOTAL-TARJETAS).
047600     MOVE "A" TO LK-CARD-STATUS(LK-TOTAL-TARJETAS).
047700     MOVE REQ-CARD-LIMIT TO LK-CARD-LIMIT(LK-TOTAL-TARJETAS).
047800     MOVE WS9-EMI-FECHA8 TO LK-CARD-CREATED(LK-TOTAL-TARJETAS).
047900     MOVE WS9-VEN-FECHA8 TO LK-CARD-EXPIRES(LK-TOTAL-TARJETAS).
048000*
048100     ADD 1 TO LK-CTA-NUM-TARJETAS(WS9-ACCT-ENCONTRADO).
048200     ADD 1 TO LK9-CNT-APROBADAS.
048300     ADD REQ-CARD-LIMIT TO LK9-TOTAL-LIMITES.
048400*
048500 0340-EMITIR-TARJETA-SALIDA.
048600     EXIT.
048700*
048800*    PARRAFO COMUN DE ESCRITURA DE EXCEPCIONES, LLAMADO DESDE TODOS
048900*    LOS PUNTOS DE RECHAZO DE ESTE PASO (VER HISTORIAL PR-2003-31).
049000 0900-ESCRIBIR-EXCEPCION.
049100     MOVE WS9-RAZON-RECHAZO  TO EXC-REASON-CODE.
049200     MOVE "BANK9"            TO EXC-SOURCE-PROGRAM.
049300     MOVE REQ-ACCT-NUMBER    TO EXC-SOURCE-KEY.
049400     MOVE REQ-ID             TO EXC-REQUEST-ID.
049500     WRITE EXCEPTION-REG.
049600*
049700 0900-ESCRIBIR-EXCEPCION-SALIDA.
049800     EXIT.
